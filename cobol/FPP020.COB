000100*****************************************************************
000110*                                                               *
000120*          I D E N T I F I C A T I O N  D I V I S I O N         *
000130*                                                               *
000140*****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID. FPP020.
000170 AUTHOR. J.C.MENDES.
000180 INSTALLATION. FATEC-ZL - CENTRO DE PROCESSAMENTO DE DADOS.
000190 DATE-WRITTEN. 10/03/89.
000200 DATE-COMPILED.
000210 SECURITY. USO RESTRITO AO DEPARTAMENTO DE PESSOAL.
000220*****************************************************************
000230*  FPP020 - LANCAMENTO E CONSULTA DE CARTAO DE PONTO,          *
000240*           RESULTADO DE VENDA E TAXA DE SERVICO SINDICAL      *
000250*****************************************************************
000260*  RECEBE O ARQUIVO DE LANCAMENTOS (ARQLCTO) E O CADASTRO DE   *
000270*  EMPREGADOS (ARQMEST, SOMENTE LEITURA) E:                    *
000280*     - LANCA CARTAO DE PONTO DO EMPREGADO HORISTA (TC)        *
000290*     - CONSULTA HORAS NORMAIS / EXTRAS DO HORISTA (QH/QX)     *
000300*     - LANCA RESULTADO DE VENDA DO COMISSIONADO (SR)          *
000310*     - CONSULTA VENDAS DO COMISSIONADO NO PERIODO (QS)        *
000320*     - LANCA TAXA DE SERVICO DO SINDICALIZADO (SC)            *
000330*     - CONSULTA TAXA DE SERVICO DO SINDICALIZADO (QC)         *
000340*  EMITE O RELATORIO DE RESULTADOS (ARQRESU), UMA LINHA POR    *
000350*  LANCAMENTO, E O BLOCO DE TOTAIS DE CONTROLE NO FIM DO RUN.  *
000360*****************************************************************
000370*  HISTORICO DE ALTERACOES                                     *
000380*  -------------------------------------------------------------
000390*  10/03/89  JCM  CP-0441  VERSAO INICIAL - ESTRUTURA DOS       * CP-0441 
000400*                          ARQUIVOS E CARGA DA TABELA DE        *
000410*                          EMPREGADOS (R0 A R1).                *
000420*  22/03/89  JCM  CP-0441  INCLUIDO LANCAMENTO DE CARTAO DE     * CP-0441 
000430*                          PONTO (TC) E VALIDACAO DE DATA       *
000440*                          (R310, R420).                        *
000450*  05/04/89  JCM  CP-0452  ACERTO NO CALCULO DE HORA EXTRA -    * CP-0452 
000460*                          SOMA DIARIA ANTES DE SEPARAR AS 8H.  *
000470*  02/05/89  JCM  CP-0455  INCLUIDA CONSULTA DE HORAS NORMAIS   * CP-0455 
000480*                          E EXTRAS POR PERIODO (QH/QX).        *
000490*  19/06/89  RMS  CP-0468  INCLUIDO LANCAMENTO DE RESULTADO DE  * CP-0468 
000500*                          VENDA PARA EMPREGADO COMISSIONADO.   *
000510*  02/08/89  RMS  CP-0475  INCLUIDA CONSULTA DE VENDAS POR      * CP-0475 
000520*                          PERIODO (QS).                        *
000530*  14/11/89  JCM  CP-0502  INCLUIDO LANCAMENTO DE TAXA DE       * CP-0502 
000540*                          SERVICO SINDICAL, BUSCA PELO CODIGO  *
000550*                          DO SINDICALIZADO (SC).               *
000560*  03/01/90  JCM  CP-0502  INCLUIDA CONSULTA DE TAXA DE SERVICO * CP-0502 
000570*                          POR EMPREGADO (QC).                  *
000580*  21/05/90  RMS  CP-0530  REVISTA MENSAGEM DE REJEICAO DE      * CP-0530 
000590*                          CARTAO DE PONTO COM HORAS <= ZERO.   *
000600*  17/09/91  JCM  CP-0561  TABELA DE MENSAGENS DE ERRO PASSADA  * CP-0561 
000610*                          PARA TABSTATUS/TABGENERO (FPP004).   *
000620*  03/02/92  RMS  CP-0579  CORRIGIDA ABERTURA DOS ARQUIVOS DE   * CP-0579 
000630*                          DETALHE EM MODO EXTEND QUANDO O      *
000640*                          ARQUIVO AINDA NAO EXISTIA NO DISCO.  *
000650*  11/06/93  JCM  CP-0604  INCLUIDOS OS TOTAIS DE CONTROLE DE   * CP-0604 
000660*                          FIM DE PROCESSAMENTO (R600).         *
000670*  08/02/94  RMS  CP-0622  AJUSTE NA BUSCA DO EMPREGADO PELO    * CP-0622 
000680*                          CODIGO DE SINDICATO (R410).          *
000690*  25/10/94  JCM  CP-0641  CORRIGIDO CALCULO DE ANO BISSEXTO NA * CP-0641 
000700*                          VALIDACAO DE DATA (R420).            *
000710*  14/03/95  RMS  CP-0655  REVISTA EDICAO DE VALOR MONETARIO    * CP-0655 
000720*                          SEM AGRUPAMENTO DE MILHAR (R430).    *
000730*  09/11/95  JCM  CP-0660  REVISTA EDICAO DE HORAS COM          * CP-0660 
000740*                          SUPRESSAO DO ZERO A DIREITA (R440).  *
000750*  19/08/97  RMS  CP-0702  AUMENTADA A TABELA DE CARTAO DE      * CP-0702 
000760*                          PONTO DE 1500 PARA 3000 POSICOES.    *
000770*  30/11/98  JCM  CP-0734  REVISAO GERAL PARA O ANO 2000 - DATA * CP-0734 
000780*                          DE 8 POSICOES (AAAAMMDD) JA EM USO   *
000790*                          DESDE A VERSAO INICIAL, CONFIRMADO   *
000800*                          QUE NENHUM CAMPO DE DATA TRUNCA O    *
000810*                          SECULO. SEM ALTERACAO DE CODIGO.     *
000820*  15/01/99  RMS  CP-0734  TESTE DE VIRADA DE ANO 1999/2000     * CP-0734 
000830*                          EXECUTADO EM AMBIENTE DE HOMOLOGACAO *
000840*                          - APROVADO.                          *
000850*  12/06/01  JCM  CP-0771  INCLUIDA CONTAGEM SEPARADA DE        * CP-0771 
000860*                          LANCAMENTOS REJEITADOS NOS TOTAIS.   *
000870*  20/02/03  RMS  CP-0803  CORRIGIDA REJEICAO DE TAXA SINDICAL  * CP-0803 
000880*                          QUANDO EMPREGADO NAO SINDICALIZADO.  *
000890*  04/09/06  JCM  CP-0855  PADRONIZADAS AS MENSAGENS DE DATA    * CP-0855
000900*                          INICIAL POSTERIOR A FINAL NAS TRES   *
000910*                          CONSULTAS (QH/QX, QS, QC).           *
000915*  02/04/09  RMS  CP-0920  TITULO E BLOCO DE TOTAIS PASSAM A    * CP-0920
000916*                          SUBIR DE FOLHA (C01/TOP-OF-FORM) -   *
000917*                          IMPRESSORA DE FORMULARIO CONTINUO    *
000918*                          DA FOLHA DE PAGAMENTO ESTAVA         *
000919*                          QUEBRANDO O CABECALHO NA SERRILHA.   *
000920*  -------------------------------------------------------------
000930*****************************************************************
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
000995*    TODOS OS ARQUIVOS SAO LINE SEQUENTIAL (TEXTO), NO MESMO
000996*    PADRAO DOS DEMAIS PROGRAMAS DO CPD - NENHUM USA VSAM OU
000997*    ACESSO INDEXADO; A UNICA "CHAVE" DE BUSCA E A TABELA EM
000998*    MEMORIA CARREGADA EM R1. ST-ERRO E COMPARTILHADO POR TODOS
000999*    OS SEIS SELECTS, SEM RISCO DE PISAR UM NO OUTRO.
001000     SELECT ARQMEST ASSIGN TO DISK
001010                ORGANIZATION IS LINE SEQUENTIAL
001020                FILE STATUS  IS ST-ERRO.
001030
001040     SELECT ARQLCTO ASSIGN TO DISK
001050                ORGANIZATION IS LINE SEQUENTIAL
001060                FILE STATUS  IS ST-ERRO.
001070
001080     SELECT ARQPONT ASSIGN TO DISK
001090                ORGANIZATION IS LINE SEQUENTIAL
001100                FILE STATUS  IS ST-ERRO.
001110
001120     SELECT ARQVEND ASSIGN TO DISK
001130                ORGANIZATION IS LINE SEQUENTIAL
001140                FILE STATUS  IS ST-ERRO.
001150
001160     SELECT ARQTXSI ASSIGN TO DISK
001170                ORGANIZATION IS LINE SEQUENTIAL
001180                FILE STATUS  IS ST-ERRO.
001190
001200     SELECT ARQRESU ASSIGN TO DISK
001210                ORGANIZATION IS LINE SEQUENTIAL
001220                FILE STATUS  IS ST-ERRO.
001230*
001240*-----------------------------------------------------------------
001250 DATA DIVISION.
001260 FILE SECTION.
001270*-----------------------------------------------------------------
001280*    CADASTRO DE EMPREGADOS - SOMENTE LEITURA, CARREGADO EM     *
001290*    TABELA NO INICIO DO PROCESSAMENTO (R1).                    *
001300*-----------------------------------------------------------------
001310 FD  ARQMEST
001320         LABEL RECORD IS STANDARD
001330         VALUE OF FILE-ID IS "ARQMEST.DAT".
001340 01  REGMEST.
001341*    MEST-ID EH A CHAVE DE BUSCA USADA POR R400/R410. NAO HA
001342*    INDICE, A BUSCA EH SEQUENCIAL SOBRE TAB-EMPREGADOS (R1).
001350     03  MEST-ID               PIC X(08).
001360     03  MEST-NOME             PIC X(30).
001370     03  MEST-ENDERECO         PIC X(40).
001375*    MEST-TIPO DEFINE A FORMA DE PAGAMENTO DO EMPREGADO E
001376*    CONDICIONA QUAIS TIPOS DE LANCAMENTO SAO ACEITOS PARA ELE -
001377*    SOMENTE HORISTA (H) ENTRA EM TC/QH/QX (R310/R320), SOMENTE
001378*    COMISSIONADO (C) ENTRA EM SR/QS (R330/R340). MENSALISTA (S)
001379*    NAO TEM LANCAMENTO NESTE PROGRAMA - A FOLHA MENSAL EH
001380*    CALCULADA EM OUTRO PASSO DO SISTEMA, FORA DESTE ESCOPO.
001385     03  MEST-TIPO             PIC X(01).
001390         88  MEST-88-HORISTA          VALUE "H".
001400         88  MEST-88-MENSALISTA       VALUE "S".
001410         88  MEST-88-COMISSIONADO     VALUE "C".
001415*    SALARIOMENSAL/VALORHORA/PERCCOMISSAO SAO MUTUAMENTE
001416*    EXCLUSIVOS CONFORME MEST-TIPO, MAS OS TRES CAMPOS EXISTEM
001417*    SEMPRE NO REGISTRO (REGISTRO DE TAMANHO FIXO); SOMENTE O
001418*    CAMPO CORRESPONDENTE AO TIPO VEM PREENCHIDO DO CADASTRO.
001420     03  MEST-SALARIOMENSAL    PIC S9(7)V99.
001430     03  MEST-VALORHORA        PIC S9(5)V99.
001440     03  MEST-PERCCOMISSAO     PIC S9(1)V9(4).
001445*    SINDICALIZADO/CODSINDICATO SAO LIDOS POR R410 (BUSCA POR
001446*    CODIGO DE SINDICATO) E POR R350/R360 (LANCAMENTO/CONSULTA
001447*    DE TAXA SINDICAL) - VER CP-0803 NO CABECALHO.
001450     03  MEST-SINDICALIZADO    PIC X(01).
001460         88  MEST-88-SINDICALIZADO    VALUE "Y".
001470     03  MEST-CODSINDICATO     PIC X(08).
001475*    FORMAPAGTO/BANCO-xxx SAO DADOS DE PAGAMENTO (USADOS PELO
001476*    PASSO DE EMISSAO DE CHEQUE/DEPOSITO) - ESTE PROGRAMA NAO OS
001477*    LE, FICAM AQUI SOMENTE PORQUE O LAYOUT DO CADASTRO EH UNICO
001478*    PARA TODOS OS PROGRAMAS QUE O ACESSAM.
001480     03  MEST-FORMAPAGTO       PIC X(01).
001490     03  MEST-BANCO-NOME       PIC X(20).
001500     03  MEST-BANCO-AGENCIA    PIC X(10).
001510     03  MEST-BANCO-CONTA      PIC X(12).
001520     03  FILLER                PIC X(02).
001530*
001540*-----------------------------------------------------------------
001550*    ARQUIVO DE LANCAMENTOS - TRANSACOES DE LANCAMENTO E        *
001560*    CONSULTA, PROCESSADAS NA ORDEM DE CHEGADA.                 *
001570*-----------------------------------------------------------------
001580 FD  ARQLCTO
001590         LABEL RECORD IS STANDARD
001600         VALUE OF FILE-ID IS "ARQLCTO.DAT".
001610 01  REGLCTO.
001615*    LCTO-CODIGO CHAVEIA TODO O DESPACHO DE R2-LOOP (VER R2) -
001620     03  LCTO-CODIGO           PIC X(02).
001630         88  LCTO-88-LANCA-PONTO      VALUE "TC".
001640         88  LCTO-88-LANCA-VENDA      VALUE "SR".
001650         88  LCTO-88-LANCA-TXSIND     VALUE "SC".
001660         88  LCTO-88-CONSULTA-NORMAIS VALUE "QH".
001670         88  LCTO-88-CONSULTA-EXTRAS  VALUE "QX".
001680         88  LCTO-88-CONSULTA-VENDA   VALUE "QS".
001690         88  LCTO-88-CONSULTA-TXSIND  VALUE "QC".
001695*    LCTO-ID TEM SIGNIFICADO DIFERENTE CONFORME LCTO-CODIGO: EH
001696*    MATRICULA DO EMPREGADO PARA TC/SR/QH/QX/QS/QC, MAS EH
001697*    CODIGO DE SINDICATO PARA SC (VER COMENTARIO EM R350). O
001698*    PROGRAMA NAO RENOMEIA O CAMPO PORQUE O LAYOUT DE ENTRADA EH
001699*    COMUM A TODOS OS TIPOS DE TRANSACAO (UM SO ARQUIVO ARQLCTO).
001700     03  LCTO-ID               PIC X(08).
001705*    DATA1/DATA2 SAO USADOS COMO DATA UNICA (SOMENTE DATA1) PARA
001706*    TC/SR/SC, E COMO FAIXA DATA1-DATA2 PARA AS CONSULTAS
001707*    QH/QX/QS/QC (VER R321/R340/R360 - FAIXA INCLUSIVE/EXCLUSIVE).
001710     03  LCTO-DATA1            PIC 9(08).
001720     03  LCTO-DATA2            PIC 9(08).
001725*    LCTO-VALOR CARREGA HORAS (TC), VALOR DE VENDA (SR) OU VALOR
001726*    DE TAXA (SC) - O NOME GENERICO VEM DE SER UM SO LAYOUT DE
001727*    ENTRADA PARA TODOS OS CODIGOS DE LANCAMENTO.
001730     03  LCTO-VALOR            PIC S9(7)V99.
001740     03  FILLER                PIC X(04).
001750*
001760*-----------------------------------------------------------------
001770*    DETALHE DE CARTAO DE PONTO - GRAVADO POR EXTENSAO A CADA   *
001780*    LANCAMENTO ACEITO (TC).                                    *
001790*-----------------------------------------------------------------
001800 FD  ARQPONT
001810         LABEL RECORD IS STANDARD
001820         VALUE OF FILE-ID IS "ARQPONT.DAT".
001830 01  REGPONT.
001835*    20 BYTES POR LINHA (08+08+04) - NENHUM FILLER DE PAD AQUI,
001836*    O LAYOUT DESTE DETALHE E FIXO E NAO SOBRA ESPACO PARA
001837*    EXPANSAO FUTURA SEM MUDAR O TAMANHO DA LINHA.
001840     03  PONT-ID               PIC X(08).
001850     03  PONT-DATA             PIC 9(08).
001860     03  PONT-HORAS            PIC S9(02)V99.
001880*
001890*-----------------------------------------------------------------
001900*    DETALHE DE RESULTADO DE VENDA - GRAVADO POR EXTENSAO A     *
001910*    CADA LANCAMENTO ACEITO (SR).                                *
001920*-----------------------------------------------------------------
001930 FD  ARQVEND
001940         LABEL RECORD IS STANDARD
001950         VALUE OF FILE-ID IS "ARQVEND.DAT".
001960 01  REGVEND.
001965*    25 BYTES (08+08+09) - VEND-VALOR E S9(07)V99 PORQUE UMA
001966*    VENDA PODE SER BEM MAIOR QUE UMA TAXA SINDICAL OU UMA
001967*    JORNADA DE HORAS, DAI O CAMPO MAIOR QUE O DE PONT-HORAS.
001970     03  VEND-ID               PIC X(08).
001980     03  VEND-DATA             PIC 9(08).
001990     03  VEND-VALOR            PIC S9(07)V99.
002010*
002020*-----------------------------------------------------------------
002030*    DETALHE DE TAXA DE SERVICO SINDICAL - GRAVADO POR          *
002040*    EXTENSAO A CADA LANCAMENTO ACEITO (SC), CHAVEADO PELO      *
002050*    CODIGO DO SINDICALIZADO.                                   *
002060*-----------------------------------------------------------------
002070 FD  ARQTXSI
002080         LABEL RECORD IS STANDARD
002090         VALUE OF FILE-ID IS "ARQTXSI.DAT".
002100 01  REGTXSI.
002105*    23 BYTES (08+08+07) - TXSI-CODSIND GUARDA O CODIGO DO
002106*    SINDICATO, NAO O ID DO EMPREGADO (VER COMENTARIO EM R350).
002110     03  TXSI-CODSIND          PIC X(08).
002120     03  TXSI-DATA             PIC 9(08).
002130     03  TXSI-VALOR            PIC S9(05)V99.
002150*
002160*-----------------------------------------------------------------
002170*    RELATORIO DE RESULTADOS - UMA LINHA POR LANCAMENTO, MAIS   *
002180*    O BLOCO DE TOTAIS DE CONTROLE NO FIM DO ARQUIVO.           *
002190*-----------------------------------------------------------------
002200 FD  ARQRESU
002210         LABEL RECORD IS STANDARD
002220         VALUE OF FILE-ID IS "ARQRESU.DOC".
002225*    132 COLUNAS - LARGURA CLASSICA DE FORMULARIO CONTINUO DE
002226*    IMPRESSORA DE LINHA; CAB-TITULO, DET-LINHA E TODAS AS
002227*    TOT-LINx (WORKING-STORAGE) SAO MOVIDAS PARA ESTE CAMPO
002228*    GENERICO NA GRAVACAO (MOVE ... FROM / WRITE ... FROM).
002230 01  REGRESU                   PIC X(132).
002240*
002250*-----------------------------------------------------------------
002260 WORKING-STORAGE SECTION.
002270*-----------------------------------------------------------------
002280*    CHAVES DE CONTROLE DE ARQUIVO E MENSAGENS DE TELA/LOG      *
002290*-----------------------------------------------------------------
002295*    ST-ERRO RECEBE O FILE STATUS DE CADA SELECT (FILE-CONTROL
002296*    ACIMA) - "00" E SUCESSO, "10" EH FIM DE ARQUIVO (AT END),
002297*    "05"/"35" SAO OS CODIGOS DE ARQUIVO INEXISTENTE TRATADOS
002298*    EM R0A PARA OS TRES DETALHES ABERTOS EM EXTEND.
002300 77  ST-ERRO            PIC X(02) VALUE "00".
002305*    W-CONT EH O QUOCIENTE DESCARTADO NAS DIVIDE DE R420 E R440 -
002306*    A CLAUSULA GIVING EXIGE UM CAMPO, MESMO QUANDO SO INTERESSA
002307*    O REMAINDER; REAPROVEITADO NAS DUAS ROTINAS PARA NAO CRIAR
002308*    UM 77-LEVEL DESCARTAVEL EM CADA UMA.
002310 77  W-CONT             PIC 9(06) COMP VALUE ZEROS.
002320*-----------------------------------------------------------------
002330*    TABELA DE EMPREGADOS - CARREGADA DO ARQMEST EM R1          *
002340*-----------------------------------------------------------------
002350 01  TAB-EMPREGADOS.
002351*    SOMENTE OS CAMPOS REALMENTE USADOS POR LANCAMENTO/CONSULTA
002352*    SAO COPIADOS DE REGMEST PARA A TABELA (CP-0702) - NOME,
002353*    ENDERECO E DADOS BANCARIOS FICAM SO NO ARQUIVO, NAO OCUPAM
002354*    MEMORIA A TOA.  300 POSICOES COBRE O QUADRO DE PESSOAL
002355*    ATUAL COM FOLGA; SE CRESCER ALEM DISSO O LIMITE PRECISA SER
002356*    REVISTO AQUI E EM R1-LOOP (SEM VERIFICACAO DE ESTOURO).
002360     03  TE-REGISTRO OCCURS 300 TIMES.
002370         05  TE-ID             PIC X(08).
002380         05  TE-TIPO           PIC X(01).
002390         05  TE-VALORHORA      PIC S9(05)V99.
002400         05  TE-PERCCOMIS      PIC S9(01)V9(04).
002410         05  TE-SINDICALIZ     PIC X(01).
002420             88  TE-88-SINDICALIZADO     VALUE "Y".
002430         05  TE-CODSINDIC      PIC X(08).
002440 01  WS-QTDE-EMPREG     PIC 9(05) COMP VALUE ZERO.
002450 01  WS-IX-EMP          PIC 9(05) COMP VALUE ZERO.
002455*    SETADO POR R400/R410 PARA O CHAMADOR SABER SE A BUSCA
002456*    ACHOU REGISTRO SEM PRECISAR TESTAR O INDICE WS-IX-EMP.
002460 01  WS-ACHOU-EMP       PIC X(01) VALUE "N".
002470     88  WS-88-ACHOU-EMP          VALUE "S".
002480*-----------------------------------------------------------------
002490*    TABELA DE CARTAO DE PONTO - POSTADA EM R310, LIDA EM R320  *
002500*-----------------------------------------------------------------
002510 01  TAB-PONTOS.
002520     03  TP-REGISTRO OCCURS 3000 TIMES.
002530         05  TP-ID             PIC X(08).
002540         05  TP-DATA           PIC 9(08).
002550         05  TP-HORAS          PIC S9(02)V99.
002560 01  WS-QTDE-PONTOS     PIC 9(05) COMP VALUE ZERO.
002570 01  WS-IX-PONT         PIC 9(05) COMP VALUE ZERO.
002580*-----------------------------------------------------------------
002590*    TABELA DE RESULTADO DE VENDA - POSTADA EM R330, LIDA EM    *
002600*    R340                                                       *
002610*-----------------------------------------------------------------
002620 01  TAB-VENDAS.
002630     03  TV-REGISTRO OCCURS 3000 TIMES.
002640         05  TV-ID             PIC X(08).
002650         05  TV-DATA           PIC 9(08).
002660         05  TV-VALOR          PIC S9(07)V99.
002670 01  WS-QTDE-VENDAS     PIC 9(05) COMP VALUE ZERO.
002680 01  WS-IX-VEND         PIC 9(05) COMP VALUE ZERO.
002690*-----------------------------------------------------------------
002700*    TABELA DE TAXA DE SERVICO SINDICAL - POSTADA EM R350,      *
002710*    LIDA EM R360                                                *
002720*-----------------------------------------------------------------
002730 01  TAB-TXSIND.
002740     03  TX-REGISTRO OCCURS 3000 TIMES.
002750         05  TX-CODSIND        PIC X(08).
002760         05  TX-DATA           PIC 9(08).
002770         05  TX-VALOR          PIC S9(05)V99.
002780 01  WS-QTDE-TXSIND     PIC 9(05) COMP VALUE ZERO.
002790 01  WS-IX-TXSI         PIC 9(05) COMP VALUE ZERO.
002800*-----------------------------------------------------------------
002810*    TABELA DE ACUMULO DIARIO - USADA SOMENTE DENTRO DE R320    *
002820*    PARA SOMAR AS HORAS DE CADA DIA ANTES DE SEPARAR NORMAL/   *
002830*    EXTRA; RECOMECADA A CADA CONSULTA QH/QX.                   *
002840*-----------------------------------------------------------------
002850 01  TAB-DIAS.
002860     03  DIA-REGISTRO OCCURS 400 TIMES.
002870         05  DIA-DATA          PIC 9(08).
002880         05  DIA-HORAS         PIC S9(03)V99.
002890 01  WS-QTDE-DIAS       PIC 9(05) COMP VALUE ZERO.
002900 01  WS-IX-DIAS         PIC 9(05) COMP VALUE ZERO.
002910*-----------------------------------------------------------------
002920*    TABELA DE DIAS POR MES - USADA NA VALIDACAO DE DATA (R420) *
002930*-----------------------------------------------------------------
002940 01  TAB-DIASMES-X.
002950     03  FILLER             PIC 9(02) VALUE 31.
002960     03  FILLER             PIC 9(02) VALUE 28.
002970     03  FILLER             PIC 9(02) VALUE 31.
002980     03  FILLER             PIC 9(02) VALUE 30.
002990     03  FILLER             PIC 9(02) VALUE 31.
003000     03  FILLER             PIC 9(02) VALUE 30.
003010     03  FILLER             PIC 9(02) VALUE 31.
003020     03  FILLER             PIC 9(02) VALUE 31.
003030     03  FILLER             PIC 9(02) VALUE 30.
003040     03  FILLER             PIC 9(02) VALUE 31.
003050     03  FILLER             PIC 9(02) VALUE 30.
003060     03  FILLER             PIC 9(02) VALUE 31.
003070 01  TAB-DIASMES REDEFINES TAB-DIASMES-X.
003075*    QTD-DIASMES(WS-DT-MES) DA O NUMERO DE DIAS DO MES - FEVEREIRO
003076*    (POSICAO 2) VEM FIXO EM 28 PORQUE O ANO BISSEXTO EH TRATADO
003077*    EM SEPARADO POR R420-TESTADIA (VER COMENTARIO LA).
003080     03  QTD-DIASMES        PIC 9(02) OCCURS 12 TIMES.
003090*-----------------------------------------------------------------
003100*    TABELA DE MENSAGENS DE REJEICAO / ERRO (R900)               *
003105*    A ORDEM AQUI EH A ORDEM HISTORICA EM QUE AS MENSAGENS FORAM
003106*    ACRESCENTADAS (TC PRIMEIRO, DEPOIS QH/QX, DEPOIS SR, DEPOIS
003107*    SC) - NAO HA UMA ORDENACAO POR ASSUNTO, SO POR DATA DE
003108*    INCLUSAO, POR ISSO OS NUMEROS NAO BATEM COM UM AGRUPAMENTO
003109*    LOGICO POR TIPO (MSG 1-7 TC/QH/QX, 8-10 SR, 11-13 SC, 14 R2).
003110*-----------------------------------------------------------------
003120 01  TAB-MENSAGENS-X.
003125*    MSG 01 - R310, LCTO-ID EM BRANCO.
003130     03  FILLER PIC X(50) VALUE
003140         "IDENTIFICACAO DO EMPREGADO NAO PODE SER NULA.".
003145*    MSG 02 - R310, R400 NAO ACHOU A MATRICULA NO CADASTRO.
003150     03  FILLER PIC X(50) VALUE
003160         "EMPREGADO NAO EXISTE.".
003165*    MSG 03 - R310/R320, EMPREGADO ACHADO MAS TE-TIPO <> "H".
003170     03  FILLER PIC X(50) VALUE
003180         "EMPREGADO NAO EH HORISTA.".
003185*    MSG 04 - R310, FALHA NA VALIDACAO DE DATA DE R420.
003190     03  FILLER PIC X(50) VALUE
003200         "DATA INVALIDA.".
003205*    MSG 05 - R310, LCTO-VALOR (HORAS) NAO NUMERICO.
003210     03  FILLER PIC X(50) VALUE
003220         "HORAS DEVEM SER NUMERICAS.".
003225*    MSG 06 - R310, HORAS NUMERICAS MAS ZERO OU NEGATIVAS.
003230     03  FILLER PIC X(50) VALUE
003240         "HORAS DEVEM SER POSITIVAS.".
003245*    MSG 07 - R320, USADA TAMBEM POR R340/R360 - LCTO-DATA1 MAIOR
003246*    QUE LCTO-DATA2 NA FAIXA DE CONSULTA (CP-0855 PADRONIZOU O
003247*    TEXTO PARA AS QUATRO CONSULTAS, ANTES CADA UMA TINHA O SEU).
003250     03  FILLER PIC X(50) VALUE
003260         "DATA INICIAL NAO PODE SER POSTERIOR AA DATA FINAL.".
003265*    MSG 08 - R330, EMPREGADO ACHADO MAS TE-TIPO <> "C".
003270     03  FILLER PIC X(50) VALUE
003280         "EMPREGADO NAO EH COMISSIONADO.".
003285*    MSG 09 - R330, LCTO-VALOR (VENDA) NUMERICO MAS <= ZERO
003286*    (CP-0468, ACRESCENTADA DEPOIS DA MSG 08, POR ISSO A ORDEM
003287*    09/10 PARECE TROCADA EM RELACAO AO QUE SE ESPERARIA).
003290     03  FILLER PIC X(50) VALUE
003300         "VALOR DEVE SER POSITIVO.".
003305*    MSG 10 - R330, LCTO-VALOR (VENDA) NAO NUMERICO.
003310     03  FILLER PIC X(50) VALUE
003320         "VALOR DEVE SER NUMERICO.".
003325*    MSG 11 - R350, LCTO-ID (CODIGO DE SINDICATO) EM BRANCO.
003330     03  FILLER PIC X(50) VALUE
003340         "IDENTIFICACAO DO MEMBRO NAO PODE SER NULA.".
003345*    MSG 12 - R350, R410 NAO ACHOU NINGUEM COM ESSE CODIGO DE
003346*    SINDICATO NO CADASTRO.
003350     03  FILLER PIC X(50) VALUE
003360         "MEMBRO NAO EXISTE.".
003365*    MSG 13 - R350/R360, EMPREGADO ACHADO MAS TE-88-SINDICALIZADO
003366*    EH "N" (CP-0803 - ANTES R410 NAO CHECAVA ESSA FLAG).
003370     03  FILLER PIC X(50) VALUE
003380         "EMPREGADO NAO EH SINDICALIZADO.".
003385*    MSG 14 - R2, LCTO-CODIGO NAO BATEU COM NENHUM DOS 88-LEVELS
003386*    DE LCTO-CODIGO (CODIGO DE TRANSACAO DESCONHECIDO).
003390     03  FILLER PIC X(50) VALUE
003400         "CODIGO DE TRANSACAO INVALIDO.".
003410 01  TAB-MENSAGENS REDEFINES TAB-MENSAGENS-X.
003420     03  TB-MENSAGEM        PIC X(50) OCCURS 14 TIMES.
003425*    WS-MSG-NUM EH SETADO PELO CHAMADOR ANTES DE PERFORM R900 -
003426*    VER COMENTARIO EM R900-REJEITA.
003430 01  WS-MSG-NUM             PIC 9(02) COMP VALUE ZERO.
003440*-----------------------------------------------------------------
003450*    CAMPOS DE TRABALHO DA VALIDACAO DE DATA (R420)              *
003460*-----------------------------------------------------------------
003470 01  WS-DATA-TESTE          PIC 9(08).
003480 01  WS-DATA-TESTE-X REDEFINES WS-DATA-TESTE.
003490     03  WS-DT-ANO          PIC 9(04).
003500     03  WS-DT-MES          PIC 9(02).
003510     03  WS-DT-DIA          PIC 9(02).
003520 01  WS-DATA-OK             PIC X(01) VALUE "N".
003530     88  WS-88-DATA-OK            VALUE "S".
003540 01  WS-DIASMES-DIA         PIC 9(02) VALUE ZERO.
003550 01  WS-RESTO-ANO           PIC 9(04) VALUE ZERO.
003560*-----------------------------------------------------------------
003570*    CAMPOS DE TRABALHO DAS ROTINAS DE EDICAO (R430/R440)        *
003580*-----------------------------------------------------------------
003590 01  WS-VALOR-ACUM          PIC 9(9)V99 VALUE ZERO.
003600 01  WS-VALOR-ACUM-X REDEFINES WS-VALOR-ACUM.
003610     03  WS-VALOR-INT       PIC 9(9).
003620     03  WS-VALOR-DEC       PIC 9(2).
003630 01  WS-VALOR-EDITADO.
003640     03  WS-VALOR-INT-ED    PIC Z(8)9.
003650     03  WS-VALOR-VIRG      PIC X(01) VALUE ",".
003660     03  WS-VALOR-DEC-ED    PIC 9(02).
003665     03  FILLER             PIC X(02) VALUE SPACES.
003670*
003680 01  WS-HORAS-ACUM          PIC 9(5)V99 VALUE ZERO.
003690 01  WS-HORAS-ACUM-X REDEFINES WS-HORAS-ACUM.
003700     03  WS-HORAS-INT       PIC 9(5).
003710     03  WS-HORAS-DEC       PIC 9(2).
003720 01  WS-HORAS-EDITADO       PIC X(14) VALUE SPACES.
003730 01  WS-HORAS-FMT-INT.
003740     03  WS-HFI-NUM         PIC Z(4)9.
003750     03  FILLER             PIC X(09) VALUE SPACES.
003760 01  WS-HORAS-FMT-1DEC.
003770     03  WS-HF1-NUM         PIC Z(4)9.
003780     03  WS-HF1-VIRG        PIC X(01) VALUE ",".
003790     03  WS-HF1-DEC         PIC 9(01).
003800     03  FILLER             PIC X(07) VALUE SPACES.
003810 01  WS-HORAS-FMT-2DEC.
003820     03  WS-HF2-NUM         PIC Z(4)9.
003830     03  WS-HF2-VIRG        PIC X(01) VALUE ",".
003840     03  WS-HF2-DEC         PIC 9(02).
003850     03  FILLER             PIC X(06) VALUE SPACES.
003860 01  WS-HORAS-RESTO         PIC 9(01) VALUE ZERO.
003870*-----------------------------------------------------------------
003880*    ACUMULADORES DA CONSULTA DE HORAS (R320/R321/R322)          *
003890*-----------------------------------------------------------------
003895*    WS-TIPO-CONSULTA E SETADO PELO R2 ANTES DE PERFORM R320,
003896*    CONFORME O LANCAMENTO FOR QH OU QX (CP-0455) - R320 E SEUS
003897*    SUBORDINADOS (R321/R321A/R322) NAO SABEM QUAL DOS DOIS
003898*    CODIGOS DISPAROU A CONSULTA, SO ENXERGAM ESTA FLAG.
003900 01  WS-TIPO-CONSULTA       PIC X(01) VALUE SPACE.
003910     88  WS-88-CONSULTA-NORMAL    VALUE "N".
003920     88  WS-88-CONSULTA-EXTRA     VALUE "X".
003925*    OS DOIS SAO CALCULADOS JUNTOS EM R322 (HORA EXTRA SO EXISTE
003926*    SE HOUVE HORA NORMAL NO MESMO DIA) MESMO QUE A CONSULTA SO
003927*    PRECISE DE UM DOS DOIS - R320 DESCARTA O QUE NAO PEDIU.
003930 01  WS-HORAS-NORMAIS       PIC S9(05)V99 VALUE ZERO.
003940 01  WS-HORAS-EXTRAS        PIC S9(05)V99 VALUE ZERO.
003950*-----------------------------------------------------------------
003960*    TOTAIS DE CONTROLE DE FIM DE PROCESSAMENTO (R600)           *
003965*    OS QUATRO CONTADORES (9(07) COMP) E OS TRES ACUMULADORES   *
003966*    DE VALOR (S9(09)V99) SAO ZERADOS SO NA INICIALIZACAO DO    *
003967*    PROGRAMA (VALUE ZERO) - NAO HA REINICIALIZACAO NO MEIO DO  *
003968*    RUN, O RELATORIO COBRE O ARQUIVO DE LANCAMENTOS INTEIRO.   *
003970*-----------------------------------------------------------------
003980 01  WS-QTDE-LIDAS          PIC 9(07) COMP VALUE ZERO.
003990 01  WS-QTDE-POSTADAS       PIC 9(07) COMP VALUE ZERO.
004000 01  WS-QTDE-CONSULTADAS    PIC 9(07) COMP VALUE ZERO.
004010 01  WS-QTDE-REJEITADAS     PIC 9(07) COMP VALUE ZERO.
004015*    OS TRES TOTAIS DE VALOR SAO S9(09)V99 (MAIOR QUE QUALQUER
004016*    CAMPO INDIVIDUAL DE LANCAMENTO) PORQUE ACUMULAM O RUN
004017*    INTEIRO, NAO UMA LINHA SO - PODEM CHEGAR A MILHOES.
004020 01  WS-TOTAL-HORAS         PIC S9(09)V99 VALUE ZERO.
004030 01  WS-TOTAL-VENDAS        PIC S9(09)V99 VALUE ZERO.
004040 01  WS-TOTAL-TXSIND        PIC S9(09)V99 VALUE ZERO.
004050*-----------------------------------------------------------------
004060*    LINHAS DO RELATORIO DE RESULTADOS (R500/R510/R600)          *
004070*-----------------------------------------------------------------
004080 01  CAB-TITULO.
004081*    COLUNAS FIXAS EM 132 (LARGURA DE REGRESU) - CADA FILLER
004082*    ABAIXO FOI ACERTADO NA REVISAO PARA CASAR COLUNA A COLUNA
004083*    COM O DET-xxx CORRESPONDENTE EM DET-LINHA LOGO ABAIXO; SE
004084*    UM FOR MUDADO DE TAMANHO O OUTRO TEM QUE MUDAR JUNTO.
004090     05  FILLER             PIC X(06) VALUE "TRAN  ".
004100     05  FILLER             PIC X(10) VALUE "ID        ".
004110     05  FILLER             PIC X(08) VALUE "STATUS  ".
004120     05  FILLER             PIC X(52) VALUE
004130         "MESSAGE                                             ".
004140     05  FILLER             PIC X(14) VALUE "        AMOUNT".
004150     05  FILLER             PIC X(42) VALUE SPACES.
004160 01  CAB-BRANCO             PIC X(132) VALUE SPACES.
004170 01  DET-LINHA.
004175*    PREENCHIDA PELO CHAMADOR (R2/R900) ANTES DE PERFORM
004176*    R510-GRAVA-LINHA - VER COMENTARIO EM R510.
004180     05  DET-CODIGO         PIC X(04) VALUE SPACES.
004190     05  FILLER             PIC X(02) VALUE SPACES.
004200     05  DET-ID             PIC X(10) VALUE SPACES.
004220     05  DET-STATUS         PIC X(06) VALUE SPACES.
004230     05  FILLER             PIC X(02) VALUE SPACES.
004240     05  DET-MENSAGEM       PIC X(52) VALUE SPACES.
004245*    DET-VALOR RECEBE O TEXTO JA EDITADO DE WS-VALOR-EDITADO OU
004246*    WS-HORAS-EDITADO (R430/R440) - CHEGA AQUI PRONTO PARA
004247*    IMPRESSAO, NUNCA COMO CAMPO NUMERICO PURO.
004250     05  DET-VALOR          PIC X(14) VALUE SPACES.
004260     05  FILLER             PIC X(42) VALUE SPACES.
004270 01  TOT-TITULO.
004280     05  FILLER             PIC X(30) VALUE
004290         "*** TOTAIS DE CONTROLE ***   ".
004300     05  FILLER             PIC X(102) VALUE SPACES.
004305*    TOT-LIN1/2/3/4 SAO OS QUATRO CONTADORES DE CP-0771 (LIDAS,
004306*    POSTADAS, CONSULTADAS, REJEITADAS) - CADA UM EH UMA LINHA
004307*    DE RELATORIO SEPARADA, NO MESMO ESTILO QUE FPP015 USAVA
004308*    PARA OS TOTAIS DA FOLHA DE PAGAMENTO.
004310 01  TOT-LIN1.
004320     05  FILLER             PIC X(26) VALUE
004330         "TRANSACOES LIDAS.......: ".
004340     05  TOT-LIDAS          PIC Z(6)9.
004350     05  FILLER             PIC X(99) VALUE SPACES.
004355*    TOT-LIDAS EH PIC Z(6)9 (NUMERICO EDITADO DIRETO), DIFERENTE
004356*    DOS TOTAIS DE VALOR ABAIXO QUE SAO TEXTO JA EDITADO.
004360 01  TOT-LIN2.
004370     05  FILLER             PIC X(26) VALUE
004380         "TRANSACOES LANCADAS....: ".
004390     05  TOT-POSTADAS       PIC Z(6)9.
004400     05  FILLER             PIC X(99) VALUE SPACES.
004410 01  TOT-LIN3.
004420     05  FILLER             PIC X(26) VALUE
004430         "TRANSACOES CONSULTADAS.: ".
004440     05  TOT-CONSULTADAS    PIC Z(6)9.
004450     05  FILLER             PIC X(99) VALUE SPACES.
004460 01  TOT-LIN4.
004470     05  FILLER             PIC X(26) VALUE
004480         "TRANSACOES REJEITADAS..: ".
004490     05  TOT-REJEITADAS     PIC Z(6)9.
004500     05  FILLER             PIC X(99) VALUE SPACES.
004505*    TOT-LIN5/6/7 SAO OS TOTAIS DE VALOR (HORAS, VENDAS, TAXA
004506*    SINDICAL) - TOT-xxx EH X(14) PORQUE RECEBE O TEXTO JA
004507*    EDITADO PELA MESMA ROTINA QUE EDITA CADA LINHA DE DETALHE
004508*    (R430/R440), NAO UM PIC NUMERICO COM EDICAO PROPRIA.
004510 01  TOT-LIN5.
004520     05  FILLER             PIC X(26) VALUE
004530         "TOTAL DE HORAS LANCADAS: ".
004540     05  TOT-HORAS          PIC X(14) VALUE SPACES.
004550     05  FILLER             PIC X(92) VALUE SPACES.
004560 01  TOT-LIN6.
004570     05  FILLER             PIC X(26) VALUE
004580         "TOTAL DE VENDAS LANCADAS: ".
004590     05  TOT-VENDAS         PIC X(14) VALUE SPACES.
004600     05  FILLER             PIC X(92) VALUE SPACES.
004610 01  TOT-LIN7.
004620     05  FILLER             PIC X(26) VALUE
004630         "TOTAL DE TAXA SINDICAL..: ".
004640     05  TOT-TXSIND         PIC X(14) VALUE SPACES.
004650     05  FILLER             PIC X(92) VALUE SPACES.
004660*
004670*-----------------------------------------------------------------
004680 PROCEDURE DIVISION.
004690*-----------------------------------------------------------------
004700*    R0 - ABERTURA DOS ARQUIVOS E CARGA INICIAL                   *
004710*-----------------------------------------------------------------
004720 R0.
004721*    ROTINA MESTRA - A ORDEM ABAIXO EH FIXA: ABRE ARQUIVOS,
004722*    CARREGA O CADASTRO EM MEMORIA, IMPRIME O TITULO, PROCESSA
004723*    O ARQUIVO DE LANCAMENTOS DO COMECO AO FIM, E SO DEPOIS
004724*    IMPRIME OS TOTAIS - NAO HA COMO PULAR NENHUM PASSO.
004730     PERFORM R0A THRU R0A-FIM.
004735*    R0A PODE DESVIAR DIRETO PARA ROT-FIM (GO TO) SE ARQMEST OU
004736*    ARQLCTO NAO ABRIREM - O RESTO DA ROTINA MESTRA SO CONTINUA SE
004737*    R0A VOLTAR NORMALMENTE.
004740     PERFORM R1 THRU R1-FIM.
004750     PERFORM R500-CABECALHO THRU R500-FIM.
004755*    TITULO SAI ANTES DO LACO DE LANCAMENTOS (R2) DE PROPOSITO -
004756*    NAO HA COMO SABER QUANTAS LINHAS DE DETALHE VAO SAIR ANTES
004757*    DE PROCESSAR O ARQUIVO TODO.
004760     PERFORM R2 THRU R2-FIM.
004770     PERFORM R600-TOTAIS-FINAIS THRU R600-FIM.
004780     GO TO ROT-FIM.
004790 R0-FIM. EXIT.
004800*
004810 R0A.
004811*    ARQMEST E ARQLCTO SAO DE ENTRADA OBRIGATORIA - SE QUALQUER
004812*    UM FALTAR NO DISCO O RUN NAO TEM COMO CONTINUAR, ENCERRA
004813*    DIRETO SEM PASSAR PELOS TOTAIS DE CONTROLE.
004820     OPEN INPUT ARQMEST.
004822*    SEM ARQMEST NAO HA CADASTRO PARA CARREGAR EM R1 - NENHUM
004823*    LANCAMENTO OU CONSULTA PODERIA SER VALIDADO, MELHOR PARAR
004824*    AQUI COM UMA MENSAGEM CLARA DO QUE DEIXAR O RUN CONTINUAR.
004830     IF ST-ERRO NOT = "00"
004840         DISPLAY "FPP020 - ERRO NA ABERTURA DE ARQMEST " ST-ERRO
004850         GO TO ROT-FIM
004860     ELSE
004870         NEXT SENTENCE.
004880     OPEN INPUT ARQLCTO.
004882*    SEM ARQLCTO NAO HA O QUE PROCESSAR - MESMO RACIOCINIO DO
004883*    ARQMEST ACIMA, ABORTA DIRETO.
004890     IF ST-ERRO NOT = "00"
004900         DISPLAY "FPP020 - ERRO NA ABERTURA DE ARQLCTO " ST-ERRO
004910         GO TO ROT-FIM
004920     ELSE
004930         NEXT SENTENCE.
004935*    OS TRES ARQUIVOS DE DETALHE SAO CUMULATIVOS DE UM RUN PARA
004936*    O OUTRO (CP-0441) - ABRE EM EXTEND; SE O ARQUIVO AINDA NAO
004937*    EXISTIR NO DISCO (ST-ERRO 05/35, PRIMEIRO RUN DO MES OU
004938*    AMBIENTE NOVO) FECHA E REABRE EM OUTPUT PARA CRIA-LO
004939*    (CP-0579 - ANTES DISSO O RUN ABORTAVA NA PRIMEIRA CARGA).
004940     OPEN EXTEND ARQPONT.
004950     IF ST-ERRO = "05" OR ST-ERRO = "35"
004960         CLOSE ARQPONT
004970         OPEN OUTPUT ARQPONT
004980     ELSE
004990         NEXT SENTENCE.
005000     OPEN EXTEND ARQVEND.
005010     IF ST-ERRO = "05" OR ST-ERRO = "35"
005020         CLOSE ARQVEND
005030         OPEN OUTPUT ARQVEND
005040     ELSE
005050         NEXT SENTENCE.
005060     OPEN EXTEND ARQTXSI.
005070     IF ST-ERRO = "05" OR ST-ERRO = "35"
005080         CLOSE ARQTXSI
005090         OPEN OUTPUT ARQTXSI
005100     ELSE
005110         NEXT SENTENCE.
005115*    O RELATORIO DE RESULTADOS E SEMPRE UM ARQUIVO NOVO POR RUN -
005116*    NAO HA ACUMULO DE UM RUN PARA O OUTRO COMO NOS DETALHES.
005120     OPEN OUTPUT ARQRESU.
005130 R0A-FIM. EXIT.
005140*-----------------------------------------------------------------
005150*    R1 - CARGA DA TABELA DE EMPREGADOS EM MEMORIA                *
005160*         (CP-0441 - VERSAO INICIAL)                              *
005170*-----------------------------------------------------------------
005180 R1.
005181*    CADASTRO INTEIRO CABE EM MEMORIA (TAB-EMPREGADOS, OCCURS
005182*    300) - EVITA RELER ARQMEST A CADA LANCAMENTO OU CONSULTA
005183*    DO ARQUIVO DE MOVIMENTO.
005190     READ ARQMEST
005200         AT END GO TO R1-FIM.
005210 R1-LOOP.
005211*    SO OS CAMPOS USADOS PELO LANCAMENTO/CONSULTA VAO PARA A
005212*    TABELA - ENDERECO, DEPENDENTES ETC. FICAM SO NO MESTRE.
005220     ADD 1 TO WS-QTDE-EMPREG.
005230     MOVE MEST-ID          TO TE-ID (WS-QTDE-EMPREG).
005240     MOVE MEST-TIPO        TO TE-TIPO (WS-QTDE-EMPREG).
005250     MOVE MEST-VALORHORA   TO TE-VALORHORA (WS-QTDE-EMPREG).
005260     MOVE MEST-PERCCOMISSAO TO TE-PERCCOMIS (WS-QTDE-EMPREG).
005270     MOVE MEST-SINDICALIZADO TO TE-SINDICALIZ (WS-QTDE-EMPREG).
005280     MOVE MEST-CODSINDICATO TO TE-CODSINDIC (WS-QTDE-EMPREG).
005290     READ ARQMEST
005300         AT END GO TO R1-FIM.
005310     GO TO R1-LOOP.
005315*    ARQMEST SO E ABERTO/LIDO AQUI EM R1 - DAQUI PRA FRENTE O RUN
005316*    INTEIRO TRABALHA SOMENTE COM A TABELA EM MEMORIA.
005320 R1-FIM.
005330     CLOSE ARQMEST.
005340     EXIT.
005350*-----------------------------------------------------------------
005360*    R2 - LACO PRINCIPAL DE LANCAMENTOS / CONSULTAS                *
005370*         (CP-0441, CP-0468, CP-0471, CP-0512 - CONFORME OS       *
005380*          CODIGOS FORAM SENDO INCLUIDOS)                         *
005390*-----------------------------------------------------------------
005400 R2.
005410     READ ARQLCTO
005420         AT END GO TO R2-FIM.
005430 R2-LOOP.
005440     ADD 1 TO WS-QTDE-LIDAS.
005445*    A LINHA DE DETALHE JA SAI COM CODIGO E ID PREENCHIDOS -
005446*    SE O LANCAMENTO/CONSULTA FOR REJEITADO (R900) SO STATUS E
005447*    MENSAGEM SAO ALTERADOS, O RESTO DA LINHA FICA EM BRANCO.
005450     MOVE SPACES TO DET-LINHA.
005460     MOVE LCTO-CODIGO TO DET-CODIGO.
005470     MOVE LCTO-ID      TO DET-ID.
005475*    DESPACHO PELO CODIGO DA TRANSACAO (LCTO-88-xxx, 88-LEVELS
005476*    DE LCTO-CODIGO) - CADEIA DE IF/GO TO NA ORDEM EM QUE OS
005477*    CODIGOS FORAM IMPLANTADOS (CP-0441 A CP-0502); CODIGO NAO
005478*    RECONHECIDO CAI NA MENSAGEM 14 NO FIM DA CADEIA.
005479*    TC - PRIMEIRO CODIGO A EXISTIR (CP-0441), PRIMEIRO TESTADO.
005480     IF LCTO-88-LANCA-PONTO
005490         PERFORM R310-LANCA-PONTO THRU R310-FIM
005500         GO TO R2-GRAVA.
005505*    QH - INCLUIDA EM CP-0455; COMPARTILHA R320 COM QX ABAIXO.
005510     IF LCTO-88-CONSULTA-NORMAIS
005520         MOVE "N" TO WS-TIPO-CONSULTA
005530         PERFORM R320-CONSULTA-HORAS THRU R320-FIM
005540         GO TO R2-GRAVA.
005550     IF LCTO-88-CONSULTA-EXTRAS
005560         MOVE "X" TO WS-TIPO-CONSULTA
005570         PERFORM R320-CONSULTA-HORAS THRU R320-FIM
005580         GO TO R2-GRAVA.
005585*    SR - INCLUIDA EM CP-0468 (EMPREGADO COMISSIONADO).
005590     IF LCTO-88-LANCA-VENDA
005600         PERFORM R330-LANCA-VENDA THRU R330-FIM
005610         GO TO R2-GRAVA.
005615*    QS - INCLUIDA EM CP-0471, LOGO DEPOIS DA SR.
005620     IF LCTO-88-CONSULTA-VENDA
005630         PERFORM R340-CONSULTA-VENDA THRU R340-FIM
005640         GO TO R2-GRAVA.
005645*    SC - INCLUIDA EM CP-0502 (CHAVEADA POR CODIGO DE SINDICATO).
005650     IF LCTO-88-LANCA-TXSIND
005660         PERFORM R350-LANCA-TXSIND THRU R350-FIM
005670         GO TO R2-GRAVA.
005675*    QC - ULTIMA A SER INCLUIDA, TAMBEM EM CP-0502.
005680     IF LCTO-88-CONSULTA-TXSIND
005690         PERFORM R360-CONSULTA-TXSIND THRU R360-FIM
005700         GO TO R2-GRAVA.
005705*    NENHUM DOS 88-LEVELS BATEU - CODIGO DE TRANSACAO DESCONHECIDO.
005710     MOVE 14 TO WS-MSG-NUM.
005720     PERFORM R900-REJEITA THRU R900-FIM.
005730 R2-GRAVA.
005735*    UMA LINHA DE RELATORIO POR LANCAMENTO/CONSULTA LIDA, SEJA
005736*    QUAL FOR O RESULTADO (ACEITO OU REJEITADO).
005740     PERFORM R510-GRAVA-LINHA THRU R510-FIM.
005750     READ ARQLCTO
005760         AT END GO TO R2-FIM.
005770     GO TO R2-LOOP.
005775*    AT END CAI AQUI DE QUALQUER DOS DOIS READs (O DO TOPO DE R2
005776*    OU ESTE) - NAO HA DIFERENCA ENTRE ARQUIVO VAZIO E ARQUIVO
005777*    QUE TERMINOU NORMALMENTE.
005780 R2-FIM.
005790     CLOSE ARQLCTO.
005800     EXIT.
005810*-----------------------------------------------------------------
005820*    R310 - LANCAMENTO DE CARTAO DE PONTO (TC)                    *
005830*           (CP-0441 - VERSAO INICIAL; CP-0452 - SOMA DIARIA)     *
005840*-----------------------------------------------------------------
005850 R310-LANCA-PONTO.
005855*    TC - CARTAO DE PONTO, SO PARA EMPREGADO HORISTA (TE-TIPO
005856*    "H"). VALIDACOES NA ORDEM DA MENSAGEM QUE RENDEM (1 A 6) -
005857*    A PRIMEIRA QUE FALHAR REJEITA E SAI, NAO ACUMULA SOBRE
005858*    AS SEGUINTES.
005860     MOVE SPACE TO WS-ACHOU-EMP.
005865*    MSG 1 - ID EM BRANCO, NEM VALE A PENA BUSCAR NA TABELA.
005870     IF LCTO-ID = SPACES
005880         MOVE 1 TO WS-MSG-NUM
005890         PERFORM R900-REJEITA THRU R900-FIM
005900         GO TO R310-FIM.
005905*    MSG 2 - ID NAO CONSTA NO CADASTRO CARREGADO EM R1.
005910     PERFORM R400-BUSCA-EMPREGADO THRU R400-FIM.
005920     IF NOT WS-88-ACHOU-EMP
005930         MOVE 2 TO WS-MSG-NUM
005940         PERFORM R900-REJEITA THRU R900-FIM
005950         GO TO R310-FIM.
005955*    MSG 3 - EMPREGADO EXISTE MAS NAO E HORISTA (COMISSIONADO
005956*    OU ASSALARIADO NAO BATE PONTO).
005960     IF TE-TIPO (WS-IX-EMP) NOT = "H"
005970         MOVE 3 TO WS-MSG-NUM
005980         PERFORM R900-REJEITA THRU R900-FIM
005990         GO TO R310-FIM.
005995*    MSG 4 - DATA INVALIDA (R420 CHECA FAIXA DE DIA/MES E ANO
005996*    BISSEXTO; VER CP-0641).
006000     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
006010     PERFORM R420-VALIDA-DATA THRU R420-FIM.
006020     IF NOT WS-88-DATA-OK
006030         MOVE 4 TO WS-MSG-NUM
006040         PERFORM R900-REJEITA THRU R900-FIM
006050         GO TO R310-FIM.
006055*    MSG 5 - CAMPO DE HORAS VEIO NAO-NUMERICO DO ARQUIVO DE
006056*    LANCAMENTOS (ENTRADA MAL FORMADA).
006060     IF LCTO-VALOR NUMERIC
006070         NEXT SENTENCE
006080     ELSE
006090         MOVE 5 TO WS-MSG-NUM
006100         PERFORM R900-REJEITA THRU R900-FIM
006110         GO TO R310-FIM.
006115*    MSG 6 - HORAS ZERO OU NEGATIVAS (CP-0530 - MENSAGEM ANTES
006116*    ERA IGUAL A DE VALOR NAO-NUMERICO, FICOU CONFUSA P/ USUARIO).
006120     IF LCTO-VALOR NOT GREATER THAN ZERO
006130         MOVE 6 TO WS-MSG-NUM
006140         PERFORM R900-REJEITA THRU R900-FIM
006150         GO TO R310-FIM.
006155*    PASSOU EM TUDO - GRAVA O CARTAO DE PONTO, ATUALIZA TOTAL
006156*    DE HORAS DO RUN E A TABELA EM MEMORIA (USADA PELA QH/QX).
006157*    MONTA REGPONT DIRETO DOS CAMPOS DO LANCAMENTO - NAO HA EDICAO
006158*    NENHUMA NA GRAVACAO, SO NA LINHA DO RELATORIO MAIS ABAIXO.
006160     MOVE LCTO-ID     TO PONT-ID.
006170     MOVE LCTO-DATA1  TO PONT-DATA.
006180     MOVE LCTO-VALOR  TO PONT-HORAS.
006190     WRITE REGPONT.
006200     ADD 1 TO WS-QTDE-POSTADAS.
006210     ADD LCTO-VALOR TO WS-TOTAL-HORAS.
006211*    REPETE O CARTAO RECEM-GRAVADO NA TABELA TP-xxx (EM MEMORIA) -
006212*    SEM ISSO O QH/QX NAO ENXERGARIA ESTE LANCAMENTO NO MESMO RUN.
006220     ADD 1 TO WS-QTDE-PONTOS.
006230     MOVE PONT-ID    TO TP-ID (WS-QTDE-PONTOS).
006240     MOVE PONT-DATA  TO TP-DATA (WS-QTDE-PONTOS).
006250     MOVE PONT-HORAS TO TP-HORAS (WS-QTDE-PONTOS).
006251*    LINHA DE RESULTADO: STATUS OK, SEM MENSAGEM, HORAS LANCADAS
006252*    NA COLUNA DE VALOR (PASSA POR R440 PARA TIRAR O ZERO A MAIS).
006260     MOVE "OK" TO DET-STATUS.
006270     MOVE SPACES TO DET-MENSAGEM.
006280     MOVE LCTO-VALOR TO WS-HORAS-ACUM.
006290     PERFORM R440-EDITA-HORAS THRU R440-FIM.
006300     MOVE WS-HORAS-EDITADO TO DET-VALOR.
006310 R310-FIM. EXIT.
006320*-----------------------------------------------------------------
006330*    R320 - CONSULTA DE HORAS NORMAIS (QH) / EXTRAS (QX)          *
006340*           (CP-0455 - VERSAO INICIAL)                            *
006350*-----------------------------------------------------------------
006360 R320-CONSULTA-HORAS.
006361*    QH/QX - WS-TIPO-CONSULTA JA VEM SETADO PELO R2 ("N" OU "X")
006362*    ANTES DESTE PERFORM; O RESTO DA CONSULTA E IDENTICO NOS
006363*    DOIS CODIGOS (CP-0455).
006370     PERFORM R400-BUSCA-EMPREGADO THRU R400-FIM.
006380     IF NOT WS-88-ACHOU-EMP
006390         MOVE 2 TO WS-MSG-NUM
006400         PERFORM R900-REJEITA THRU R900-FIM
006410         GO TO R320-FIM.
006420     IF TE-TIPO (WS-IX-EMP) NOT = "H"
006430         MOVE 3 TO WS-MSG-NUM
006440         PERFORM R900-REJEITA THRU R900-FIM
006450         GO TO R320-FIM.
006455*    LCTO-DATA1/DATA2 SAO O PERIODO DA CONSULTA - OS DOIS TEM
006456*    QUE SER DATAS VALIDAS ANTES DE COMPARAR UMA COM A OUTRA.
006460     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
006470     PERFORM R420-VALIDA-DATA THRU R420-FIM.
006480     IF NOT WS-88-DATA-OK
006490         MOVE 4 TO WS-MSG-NUM
006500         PERFORM R900-REJEITA THRU R900-FIM
006510         GO TO R320-FIM.
006520     MOVE LCTO-DATA2 TO WS-DATA-TESTE.
006530     PERFORM R420-VALIDA-DATA THRU R420-FIM.
006540     IF NOT WS-88-DATA-OK
006550         MOVE 4 TO WS-MSG-NUM
006560         PERFORM R900-REJEITA THRU R900-FIM
006570         GO TO R320-FIM.
006575*    MSG 7 - DATA INICIAL POSTERIOR A FINAL (CP-0855 - TEXTO
006576*    PADRONIZADO COM AS MENSAGENS EQUIVALENTES DE QS E QC).
006580     IF LCTO-DATA1 > LCTO-DATA2
006590         MOVE 7 TO WS-MSG-NUM
006600         PERFORM R900-REJEITA THRU R900-FIM
006610         GO TO R320-FIM.
006615*    R321 MONTA A LISTA DE DIAS DISTINTOS BATIDOS NO PERIODO
006616*    (TAB-DIAS, TRABALHADO) E R322 SEPARA NORMAL DE EXTRA DIA A
006617*    DIA - NAO DA P/ SOMAR TUDO JUNTO PORQUE A HORA EXTRA E
006618*    CALCULADA SOBRE O TOTAL DIARIO, NAO SOBRE CADA BATIDA.
006620     MOVE ZERO TO WS-QTDE-DIAS.
006630     PERFORM R321-ACUMULA-DIAS THRU R321-FIM.
006640     PERFORM R322-SOMA-NORMAIS-EXTRAS THRU R322-FIM.
006650     ADD 1 TO WS-QTDE-CONSULTADAS.
006660     MOVE "OK" TO DET-STATUS.
006670     MOVE SPACES TO DET-MENSAGEM.
006671*    WS-TIPO-CONSULTA DIZ QUAL DOS DOIS TOTAIS JA SOMADOS EM R322
006672*    VAI PARA A LINHA - O CALCULO EM SI NAO MUDA ENTRE QH E QX.
006680     IF WS-88-CONSULTA-NORMAL
006690         MOVE WS-HORAS-NORMAIS TO WS-HORAS-ACUM
006700     ELSE
006710         MOVE WS-HORAS-EXTRAS TO WS-HORAS-ACUM.
006720     PERFORM R440-EDITA-HORAS THRU R440-FIM.
006730     MOVE WS-HORAS-EDITADO TO DET-VALOR.
006740 R320-FIM. EXIT.
006750*-----------------------------------------------------------------
006751*    R321 - PERCORRE A TABELA DE PONTOS (TP-xxx) E SEPARA, POR   *
006752*    DIA DISTINTO, OS LANCAMENTOS DO EMPREGADO DENTRO DO         *
006753*    PERIODO PEDIDO (LCTO-DATA1 INCLUSIVE, LCTO-DATA2 EXCLUSIVE  *
006754*    - CUIDADO SE FOR REUSAR ESTA FAIXA EM OUTRA ROTINA).        *
006755*-----------------------------------------------------------------
006760 R321-ACUMULA-DIAS.
006761*    VARRE A TABELA INTEIRA DE CARTOES DE PONTO (TP-xxx, TODOS OS
006762*    EMPREGADOS) - SO INTERESSA O LCTO-ID DESTA CONSULTA.
006770     MOVE 1 TO WS-IX-PONT.
006780 R321-LOOP.
006790     IF WS-IX-PONT > WS-QTDE-PONTOS
006800         GO TO R321-FIM.
006810     IF TP-ID (WS-IX-PONT) NOT = LCTO-ID
006820         GO TO R321-PROX.
006830     IF TP-DATA (WS-IX-PONT) < LCTO-DATA1
006840         GO TO R321-PROX.
006850     IF TP-DATA (WS-IX-PONT) NOT < LCTO-DATA2
006860         GO TO R321-PROX.
006870     PERFORM R321A-GRAVA-DIA THRU R321A-FIM.
006880 R321-PROX.
006890     ADD 1 TO WS-IX-PONT.
006900     GO TO R321-LOOP.
006910 R321-FIM. EXIT.
006920*    SOMA AS HORAS DO DIA NA TABELA DE DIAS - CRIA UMA ENTRADA
006921*    NOVA SE O DIA AINDA NAO TIVER BATIDA SOMADA (R321A-NOVO).
006930 R321A-GRAVA-DIA.
006940     MOVE 1 TO WS-IX-DIAS.
006950 R321A-LOOP.
006960     IF WS-IX-DIAS > WS-QTDE-DIAS
006970         GO TO R321A-NOVO.
006980     IF DIA-DATA (WS-IX-DIAS) = TP-DATA (WS-IX-PONT)
006990         GO TO R321A-SOMA.
007000     ADD 1 TO WS-IX-DIAS.
007010     GO TO R321A-LOOP.
007020 R321A-NOVO.
007021*    DIA AINDA NAO TINHA NENHUMA BATIDA SOMADA - ABRE ENTRADA NOVA
007022*    EM TAB-DIAS COM A PRIMEIRA HORA DAQUELE DIA.
007030     ADD 1 TO WS-QTDE-DIAS.
007040     MOVE TP-DATA (WS-IX-PONT) TO DIA-DATA (WS-QTDE-DIAS).
007050     MOVE TP-HORAS (WS-IX-PONT) TO DIA-HORAS (WS-QTDE-DIAS).
007060     GO TO R321A-FIM.
007070 R321A-SOMA.
007080     ADD TP-HORAS (WS-IX-PONT) TO DIA-HORAS (WS-IX-DIAS).
007090 R321A-FIM. EXIT.
007100*
007110 R322-SOMA-NORMAIS-EXTRAS.
007111*    REGRA DA HORA EXTRA (CP-0452): AS 8 PRIMEIRAS HORAS DE CADA
007112*    DIA SAO NORMAIS, O QUE PASSAR DE 8 NO MESMO DIA E EXTRA -
007113*    POR ISSO R321/R321A SOMAM PRIMEIRO POR DIA, SO DEPOIS ESTA
007114*    ROTINA SEPARA NORMAL DE EXTRA.
007120     MOVE ZERO TO WS-HORAS-NORMAIS.
007130     MOVE ZERO TO WS-HORAS-EXTRAS.
007140     MOVE 1 TO WS-IX-DIAS.
007150 R322-LOOP.
007160     IF WS-IX-DIAS > WS-QTDE-DIAS
007170         GO TO R322-FIM.
007180     IF DIA-HORAS (WS-IX-DIAS) NOT GREATER THAN 8
007190         ADD DIA-HORAS (WS-IX-DIAS) TO WS-HORAS-NORMAIS
007200         GO TO R322-PROX.
007201*    PASSOU DE 8 NO DIA - AS 8 PRIMEIRAS VAO PARA NORMAIS, O
007202*    RESTANTE DAQUELE DIA INTEIRO VAI PARA EXTRAS.
007210     ADD 8 TO WS-HORAS-NORMAIS.
007220     COMPUTE WS-HORAS-EXTRAS = WS-HORAS-EXTRAS +
007230             DIA-HORAS (WS-IX-DIAS) - 8.
007240 R322-PROX.
007250     ADD 1 TO WS-IX-DIAS.
007260     GO TO R322-LOOP.
007270 R322-FIM. EXIT.
007280*-----------------------------------------------------------------
007290*    R330 - LANCAMENTO DE RESULTADO DE VENDA (SR)                 *
007300*           (CP-0468 - VERSAO INICIAL)                            *
007310*-----------------------------------------------------------------
007320 R330-LANCA-VENDA.
007321*    SR - RESULTADO DE VENDA, SO PARA EMPREGADO COMISSIONADO
007322*    (TE-TIPO "C"). MSG 8 E ESPECIFICA DESTE LANCAMENTO (TIPO
007323*    ERRADO DE EMPREGADO), DIFERENTE DA MSG 3 USADA EM TC/QH/QX.
007330     IF LCTO-ID = SPACES
007340         MOVE 1 TO WS-MSG-NUM
007350         PERFORM R900-REJEITA THRU R900-FIM
007360         GO TO R330-FIM.
007370     PERFORM R400-BUSCA-EMPREGADO THRU R400-FIM.
007380     IF NOT WS-88-ACHOU-EMP
007390         MOVE 2 TO WS-MSG-NUM
007400         PERFORM R900-REJEITA THRU R900-FIM
007410         GO TO R330-FIM.
007420     IF TE-TIPO (WS-IX-EMP) NOT = "C"
007430         MOVE 8 TO WS-MSG-NUM
007440         PERFORM R900-REJEITA THRU R900-FIM
007450         GO TO R330-FIM.
007455*    MESMA VALIDACAO DE CALENDARIO DO TC (R420, MSG 4 TAMBEM).
007460     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
007470     PERFORM R420-VALIDA-DATA THRU R420-FIM.
007480     IF NOT WS-88-DATA-OK
007490         MOVE 4 TO WS-MSG-NUM
007500         PERFORM R900-REJEITA THRU R900-FIM
007510         GO TO R330-FIM.
007515*    MSG 10 - VALOR NAO-NUMERICO E MSG 9 - VALOR ZERO/NEGATIVO;
007516*    NUMEROS DE MENSAGEM TROCADOS EM RELACAO AO TC (5/6) PORQUE
007517*    FORAM ACRESCENTADOS DEPOIS, NA TABELA DE MENSAGENS JA CHEIA
007518*    ATE A 9 (CP-0468).
007520     IF LCTO-VALOR NUMERIC
007530         NEXT SENTENCE
007540     ELSE
007550         MOVE 10 TO WS-MSG-NUM
007560         PERFORM R900-REJEITA THRU R900-FIM
007570         GO TO R330-FIM.
007580     IF LCTO-VALOR NOT GREATER THAN ZERO
007590         MOVE 9 TO WS-MSG-NUM
007600         PERFORM R900-REJEITA THRU R900-FIM
007610         GO TO R330-FIM.
007615*    GRAVA O RESULTADO DE VENDA, ATUALIZA TOTAL DE VENDAS DO RUN
007616*    E A TABELA EM MEMORIA (USADA PELA QS).
007620     MOVE LCTO-ID     TO VEND-ID.
007630     MOVE LCTO-DATA1  TO VEND-DATA.
007640     MOVE LCTO-VALOR  TO VEND-VALOR.
007650     WRITE REGVEND.
007660     ADD 1 TO WS-QTDE-POSTADAS.
007670     ADD LCTO-VALOR TO WS-TOTAL-VENDAS.
007671*    REPETE NA TABELA EM MEMORIA (TV-xxx) PARA A QS ENXERGAR ESTE
007672*    RESULTADO SEM PRECISAR RELER ARQVEND.
007680     ADD 1 TO WS-QTDE-VENDAS.
007690     MOVE VEND-ID    TO TV-ID (WS-QTDE-VENDAS).
007700     MOVE VEND-DATA  TO TV-DATA (WS-QTDE-VENDAS).
007710     MOVE VEND-VALOR TO TV-VALOR (WS-QTDE-VENDAS).
007720     MOVE "OK" TO DET-STATUS.
007730     MOVE SPACES TO DET-MENSAGEM.
007740     MOVE LCTO-VALOR TO WS-VALOR-ACUM.
007750     PERFORM R430-EDITA-VALOR THRU R430-FIM.
007760     MOVE WS-VALOR-EDITADO TO DET-VALOR.
007770 R330-FIM. EXIT.
007780*-----------------------------------------------------------------
007790*    R340 - CONSULTA DE VENDAS NO PERIODO (QS)                    *
007800*           (CP-0471 - VERSAO INICIAL)                            *
007810*-----------------------------------------------------------------
007820 R340-CONSULTA-VENDA.
007821*    QS - SOMA OS RESULTADOS DE VENDA DO COMISSIONADO, DIRETO DA
007822*    TABELA EM MEMORIA (TV-xxx), NO PERIODO PEDIDO.
007825*    MESMA BUSCA DO TC/QH/QX (R400) - QS TAMBEM CHAVEIA POR ID.
007830     PERFORM R400-BUSCA-EMPREGADO THRU R400-FIM.
007840     IF NOT WS-88-ACHOU-EMP
007850         MOVE 2 TO WS-MSG-NUM
007860         PERFORM R900-REJEITA THRU R900-FIM
007870         GO TO R340-FIM.
007875*    MSG 8 - MESMA DA SR; SO COMISSIONADO TEM RESULTADO DE VENDA
007876*    PARA CONSULTAR.
007880     IF TE-TIPO (WS-IX-EMP) NOT = "C"
007890         MOVE 8 TO WS-MSG-NUM
007900         PERFORM R900-REJEITA THRU R900-FIM
007910         GO TO R340-FIM.
007915*    PERIODO DE CONSULTA (DATA1/DATA2) - MESMAS TRES VALIDACOES
007916*    DO QH/QX EM R320 (DUAS DATAS VALIDAS, DEPOIS A ORDEM ENTRE
007917*    ELAS).
007920     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
007930     PERFORM R420-VALIDA-DATA THRU R420-FIM.
007940     IF NOT WS-88-DATA-OK
007950         MOVE 4 TO WS-MSG-NUM
007960         PERFORM R900-REJEITA THRU R900-FIM
007970         GO TO R340-FIM.
007980     MOVE LCTO-DATA2 TO WS-DATA-TESTE.
007990     PERFORM R420-VALIDA-DATA THRU R420-FIM.
008000     IF NOT WS-88-DATA-OK
008010         MOVE 4 TO WS-MSG-NUM
008020         PERFORM R900-REJEITA THRU R900-FIM
008030         GO TO R340-FIM.
008040     IF LCTO-DATA1 > LCTO-DATA2
008050         MOVE 7 TO WS-MSG-NUM
008060         PERFORM R900-REJEITA THRU R900-FIM
008070         GO TO R340-FIM.
008080     MOVE ZERO TO WS-VALOR-ACUM.
008090     MOVE 1 TO WS-IX-VEND.
008095*    WS-VALOR-ACUM ZERADO AQUI PORQUE R430 SO EDITA, NAO SOMA -
008096*    QUEM TEM QUE CHEGAR NO TOTAL ANTES DE CHAMAR R430 E QUEM CHAMA.
008100 R340-LOOP.
008105*    VARRE TODAS AS VENDAS EM MEMORIA E SO SOMA AS DO MESMO
008106*    EMPREGADO, DENTRO DA MESMA FAIXA DE DATA USADA EM R321.
008110     IF WS-IX-VEND > WS-QTDE-VENDAS
008120         GO TO R340-SOMA.
008130     IF TV-ID (WS-IX-VEND) NOT = LCTO-ID
008140         GO TO R340-PROX.
008150     IF TV-DATA (WS-IX-VEND) < LCTO-DATA1
008160         GO TO R340-PROX.
008170     IF TV-DATA (WS-IX-VEND) NOT < LCTO-DATA2
008180         GO TO R340-PROX.
008190     ADD TV-VALOR (WS-IX-VEND) TO WS-VALOR-ACUM.
008200 R340-PROX.
008210     ADD 1 TO WS-IX-VEND.
008220     GO TO R340-LOOP.
008230 R340-SOMA.
008235*    NAO HA REJEICAO POSSIVEL DAQUI PRA FRENTE - SE CHEGOU ATE
008236*    AQUI O LANCAMENTO JA PASSOU POR TODAS AS VALIDACOES ACIMA.
008240     ADD 1 TO WS-QTDE-CONSULTADAS.
008250     MOVE "OK" TO DET-STATUS.
008260     MOVE SPACES TO DET-MENSAGEM.
008270     PERFORM R430-EDITA-VALOR THRU R430-FIM.
008280     MOVE WS-VALOR-EDITADO TO DET-VALOR.
008290 R340-FIM. EXIT.
008300*-----------------------------------------------------------------
008310*    R350 - LANCAMENTO DE TAXA DE SERVICO SINDICAL (SC)           *
008320*           (CP-0512 - VERSAO INICIAL)                            *
008322*    A TAXA DE SERVICO SINDICAL E DESCONTADA POR SINDICATO, NAO  *
008323*    POR EMPREGADO INDIVIDUAL - O LANCAMENTO CHEGA COM O CODIGO  *
008324*    DO SINDICATO E O DEPARTAMENTO DE PESSOAL ESCOLHE QUALQUER   *
008325*    SINDICALIZADO DAQUELE SINDICATO PARA REPRESENTAR O LOTE NO  *
008326*    CADASTRO DE TESTE (EM PRODUCAO SERIA TODO O GRUPO, MAS ESTE *
008327*    PROGRAMA SO REGISTRA O LANCAMENTO, NAO RATEIA ENTRE SOCIOS).*
008330*-----------------------------------------------------------------
008340 R350-LANCA-TXSIND.
008341*    SC - TAXA DE SERVICO SINDICAL. AQUI LCTO-ID TRAZ O CODIGO
008342*    DO SINDICATO (NAO O ID DO EMPREGADO) - A BUSCA E PELO
008343*    CODIGO DE SINDICATO NA TABELA DE EMPREGADOS (R410, NAO
008344*    R400) E PODE ACHAR MAIS DE UM SINDICALIZADO DO MESMO
008345*    SINDICATO (FICA COM O PRIMEIRO - CP-0622).
008350     IF LCTO-ID = SPACES
008360         MOVE 11 TO WS-MSG-NUM
008370         PERFORM R900-REJEITA THRU R900-FIM
008380         GO TO R350-FIM.
008390     PERFORM R410-BUSCA-SINDICALIZADO THRU R410-FIM.
008400     IF NOT WS-88-ACHOU-EMP
008410         MOVE 12 TO WS-MSG-NUM
008420         PERFORM R900-REJEITA THRU R900-FIM
008430         GO TO R350-FIM.
008435*    MSG 13 - SINDICATO EXISTE NO CADASTRO MAS O EMPREGADO NAO
008436*    E SINDICALIZADO (CP-0803 - ANTES DISSO R410 SO CHECAVA O
008437*    CODIGO DE SINDICATO, SEM OLHAR O INDICADOR DE FILIACAO).
008440     IF NOT TE-88-SINDICALIZADO (WS-IX-EMP)
008450         MOVE 13 TO WS-MSG-NUM
008460         PERFORM R900-REJEITA THRU R900-FIM
008470         GO TO R350-FIM.
008475*    MSG 4 REUTILIZADA DO TC - MESMA VALIDACAO DE CALENDARIO
008476*    (R420), SO PARA A DATA UNICA DO LANCAMENTO (SEM FAIXA AQUI).
008480     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
008490     PERFORM R420-VALIDA-DATA THRU R420-FIM.
008500     IF NOT WS-88-DATA-OK
008510         MOVE 4 TO WS-MSG-NUM
008520         PERFORM R900-REJEITA THRU R900-FIM
008530         GO TO R350-FIM.
008535*    MSG 9/10 REUTILIZADAS DA SR - MESMO PAR NAO-NUMERICO/
008536*    ZERO-OU-NEGATIVO, AGORA SOBRE O VALOR DA TAXA SINDICAL.
008540     IF LCTO-VALOR NUMERIC
008550         NEXT SENTENCE
008560     ELSE
008570         MOVE 10 TO WS-MSG-NUM
008580         PERFORM R900-REJEITA THRU R900-FIM
008590         GO TO R350-FIM.
008600     IF LCTO-VALOR NOT GREATER THAN ZERO
008610         MOVE 9 TO WS-MSG-NUM
008620         PERFORM R900-REJEITA THRU R900-FIM
008630         GO TO R350-FIM.
008635*    GRAVA A TAXA, ATUALIZA TOTAL DE TAXA SINDICAL DO RUN E A
008636*    TABELA EM MEMORIA (USADA PELA QC).
008637*    NOTE QUE TXSI-CODSIND RECEBE LCTO-ID - NESTE LANCAMENTO O
008638*    CAMPO GUARDA O CODIGO DE SINDICATO, NAO O ID DE EMPREGADO.
008640     MOVE LCTO-ID     TO TXSI-CODSIND.
008650     MOVE LCTO-DATA1  TO TXSI-DATA.
008660     MOVE LCTO-VALOR  TO TXSI-VALOR.
008670     WRITE REGTXSI.
008680     ADD 1 TO WS-QTDE-POSTADAS.
008690     ADD LCTO-VALOR TO WS-TOTAL-TXSIND.
008691*    REPETE NA TABELA TX-xxx PARA A QC SOMAR NO MESMO RUN.
008700     ADD 1 TO WS-QTDE-TXSIND.
008710     MOVE TXSI-CODSIND TO TX-CODSIND (WS-QTDE-TXSIND).
008720     MOVE TXSI-DATA    TO TX-DATA (WS-QTDE-TXSIND).
008730     MOVE TXSI-VALOR   TO TX-VALOR (WS-QTDE-TXSIND).
008740     MOVE "OK" TO DET-STATUS.
008750     MOVE SPACES TO DET-MENSAGEM.
008760     MOVE LCTO-VALOR TO WS-VALOR-ACUM.
008770     PERFORM R430-EDITA-VALOR THRU R430-FIM.
008780     MOVE WS-VALOR-EDITADO TO DET-VALOR.
008790 R350-FIM. EXIT.
008800*-----------------------------------------------------------------
008810*    R360 - CONSULTA DE TAXA DE SERVICO SINDICAL (QC)             *
008820*           (CP-0512 - VERSAO INICIAL; TR-ID EH O EMPREGADO,     *
008830*            TOTAL SOMADO PELO CODIGO DE SINDICATO DELE)         *
008840*-----------------------------------------------------------------
008850 R360-CONSULTA-TXSIND.
008855*    QC - AQUI LCTO-ID JA E O ID DO EMPREGADO (NAO O CODIGO DE
008856*    SINDICATO COMO NO SC) - BUSCA PELO R400 NORMAL, DEPOIS
008857*    CONFERE SE ELE E SINDICALIZADO PARA SOMAR A TAXA PELO
008858*    CODIGO DE SINDICATO DELE (TE-CODSINDIC).
008860     PERFORM R400-BUSCA-EMPREGADO THRU R400-FIM.
008870     IF NOT WS-88-ACHOU-EMP
008880         MOVE 2 TO WS-MSG-NUM
008890         PERFORM R900-REJEITA THRU R900-FIM
008900         GO TO R360-FIM.
008910     IF NOT TE-88-SINDICALIZADO (WS-IX-EMP)
008920         MOVE 13 TO WS-MSG-NUM
008930         PERFORM R900-REJEITA THRU R900-FIM
008940         GO TO R360-FIM.
008945*    MESMO PERIODO DE CONSULTA DO QS (R340) - VALIDA AS DUAS
008946*    DATAS E DEPOIS A ORDEM ENTRE ELAS.
008950     MOVE LCTO-DATA1 TO WS-DATA-TESTE.
008960     PERFORM R420-VALIDA-DATA THRU R420-FIM.
008970     IF NOT WS-88-DATA-OK
008980         MOVE 4 TO WS-MSG-NUM
008990         PERFORM R900-REJEITA THRU R900-FIM
009000         GO TO R360-FIM.
009010     MOVE LCTO-DATA2 TO WS-DATA-TESTE.
009020     PERFORM R420-VALIDA-DATA THRU R420-FIM.
009030     IF NOT WS-88-DATA-OK
009040         MOVE 4 TO WS-MSG-NUM
009050         PERFORM R900-REJEITA THRU R900-FIM
009060         GO TO R360-FIM.
009070     IF LCTO-DATA1 > LCTO-DATA2
009080         MOVE 7 TO WS-MSG-NUM
009090         PERFORM R900-REJEITA THRU R900-FIM
009100         GO TO R360-FIM.
009110     MOVE ZERO TO WS-VALOR-ACUM.
009120     MOVE 1 TO WS-IX-TXSI.
009125*    TE-CODSINDIC (WS-IX-EMP) JA FOI CARREGADO PELO R400 ACIMA -
009126*    USA O CODIGO DE SINDICATO DO PROPRIO EMPREGADO CONSULTADO.
009130 R360-LOOP.
009135*    SOMA PELO CODIGO DE SINDICATO (NAO PELO ID DO EMPREGADO -
009136*    A TABELA TX-xxx SO GUARDA O CODIGO DE SINDICATO, GRAVADO
009137*    EM R350).
009140     IF WS-IX-TXSI > WS-QTDE-TXSIND
009150         GO TO R360-SOMA.
009160     IF TX-CODSIND (WS-IX-TXSI) NOT = TE-CODSINDIC (WS-IX-EMP)
009170         GO TO R360-PROX.
009180     IF TX-DATA (WS-IX-TXSI) < LCTO-DATA1
009190         GO TO R360-PROX.
009200     IF TX-DATA (WS-IX-TXSI) NOT < LCTO-DATA2
009210         GO TO R360-PROX.
009220     ADD TX-VALOR (WS-IX-TXSI) TO WS-VALOR-ACUM.
009230 R360-PROX.
009240     ADD 1 TO WS-IX-TXSI.
009250     GO TO R360-LOOP.
009260 R360-SOMA.
009265*    MESMO PONTO DE CHEGADA DO LACO, BATA OU NAO ALGUMA TAXA -
009266*    SE NENHUMA BATER, WS-VALOR-ACUM SIMPLESMENTE FICA ZERO.
009270     ADD 1 TO WS-QTDE-CONSULTADAS.
009280     MOVE "OK" TO DET-STATUS.
009290     MOVE SPACES TO DET-MENSAGEM.
009300     PERFORM R430-EDITA-VALOR THRU R430-FIM.
009310     MOVE WS-VALOR-EDITADO TO DET-VALOR.
009320 R360-FIM. EXIT.
009330*-----------------------------------------------------------------
009340*    R400 - LOCALIZA EMPREGADO NA TABELA PELO ID (TR-ID)          *
009350*           (CP-0441 - MESMA LOGICA DE BUSCA DO CADASTRO)        *
009352*    ESTA E A BUSCA MAIS USADA DO PROGRAMA - TODO LANCAMENTO/    *
009353*    CONSULTA QUE CHAVEIA PELA MATRICULA DO EMPREGADO (TC, QH,   *
009354*    QX, SR, QS, QC) PASSA POR AQUI ANTES DE QUALQUER OUTRA      *
009355*    VALIDACAO - SO A SC (R350) FOGE DA REGRA PORQUE CHAVEIA     *
009356*    POR CODIGO DE SINDICATO (VER R410).                         *
009360*-----------------------------------------------------------------
009370 R400-BUSCA-EMPREGADO.
009375*    BUSCA SEQUENCIAL SIMPLES NA TABELA EM MEMORIA - O CADASTRO
009376*    NAO VEM ORDENADO POR ID GARANTIDO, ENTAO NADA DE BUSCA
009377*    BINARIA (A MESMA RESSALVA DO FPP004 PARA TABSTATUS).
009380     MOVE "N" TO WS-ACHOU-EMP.
009390     MOVE 1 TO WS-IX-EMP.
009400 R400-LOOP.
009405*    SE ESGOTAR A TABELA SEM BATER, WS-ACHOU-EMP FICA "N" - O
009406*    CHAMADOR TESTA WS-88-ACHOU-EMP E REJEITA COM A MSG 2.
009410     IF WS-IX-EMP > WS-QTDE-EMPREG
009420         GO TO R400-FIM.
009430     IF TE-ID (WS-IX-EMP) = LCTO-ID
009440         MOVE "S" TO WS-ACHOU-EMP
009450         GO TO R400-FIM.
009460     ADD 1 TO WS-IX-EMP.
009470     GO TO R400-LOOP.
009480 R400-FIM. EXIT.
009490*-----------------------------------------------------------------
009500*    R410 - LOCALIZA EMPREGADO SINDICALIZADO PELO CODIGO DE      *
009510*           SINDICATO (TR-ID, USADO SOMENTE PELO SC)             *
009520*           (CP-0512 - VERSAO INICIAL)                           *
009530*-----------------------------------------------------------------
009540 R410-BUSCA-SINDICALIZADO.
009545*    BUSCA PELO CODIGO DE SINDICATO, NAO PELO ID DO EMPREGADO -
009546*    USADA SO PELO SC (R350); SE DOIS EMPREGADOS TIVEREM O MESMO
009547*    CODIGO DE SINDICATO FICA COM O PRIMEIRO DA TABELA (CP-0622).
009550     MOVE "N" TO WS-ACHOU-EMP.
009560     MOVE 1 TO WS-IX-EMP.
009570 R410-LOOP.
009580     IF WS-IX-EMP > WS-QTDE-EMPREG
009590         GO TO R410-FIM.
009600     IF TE-CODSINDIC (WS-IX-EMP) = LCTO-ID
009610         MOVE "S" TO WS-ACHOU-EMP
009620         GO TO R410-FIM.
009630     ADD 1 TO WS-IX-EMP.
009640     GO TO R410-LOOP.
009645*    WS-IX-EMP FICA APONTANDO PARA O PRIMEIRO SINDICALIZADO DAQUELE
009646*    SINDICATO ENCONTRADO - E ELE QUE REPRESENTA O LOTE EM R350.
009650 R410-FIM. EXIT.
009660*-----------------------------------------------------------------
009670*    R420 - VALIDACAO DE DATA DE CALENDARIO (AAAAMMDD)            *
009680*           (CP-0441 - VERSAO INICIAL; CP-0561 - ACERTO NO       *
009690*            TESTE DE ANO BISSEXTO)                               *
009692*    NAO VALIDA SE A DATA E FUTURA OU PASSADA - SO SE E UMA DATA *
009693*    DE CALENDARIO QUE EXISTE (MES 01-12, DIA DENTRO DO MES,      *
009694*    FEVEREIRO BISSEXTO). A DECISAO DE ACEITAR LANCAMENTO COM     *
009695*    DATA FUTURA OU MUITO ANTIGA FICA POR CONTA DE QUEM GERA O    *
009696*    ARQUIVO DE LANCAMENTOS, NAO DESTE PROGRAMA.                  *
009700*-----------------------------------------------------------------
009710 R420-VALIDA-DATA.
009711*    WS-DATA-TESTE E PREENCHIDA PELO CHAMADOR (LCTO-DATA1 OU
009712*    LCTO-DATA2) ANTES DO PERFORM - ESTA ROTINA SO VALIDA, NAO
009713*    SABE QUAL DAS DUAS DATAS DO LANCAMENTO ESTA TESTANDO.
009720     MOVE "S" TO WS-DATA-OK.
009730     IF WS-DATA-TESTE NOT NUMERIC
009740         MOVE "N" TO WS-DATA-OK
009750         GO TO R420-FIM.
009760     IF WS-DT-MES < 1 OR WS-DT-MES > 12
009770         MOVE "N" TO WS-DATA-OK
009780         GO TO R420-FIM.
009790     IF WS-DT-DIA < 1
009800         MOVE "N" TO WS-DATA-OK
009810         GO TO R420-FIM.
009815*    TAB-DIASMES DA O NUMERO DE DIAS DO MES (28 PARA FEVEREIRO,
009816*    DEFAULT); SE FOR FEVEREIRO E O ANO FOR BISSEXTO, AJUSTA
009817*    PARA 29 ANTES DE TESTAR O DIA (CP-0641 - REGRA GREGORIANA
009818*    COMPLETA: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100 OU
009819*    DIVISIVEL POR 400) - A VERSAO ANTERIOR SO OLHAVA O /4).
009820     MOVE QTD-DIASMES (WS-DT-MES) TO WS-DIASMES-DIA.
009830     IF WS-DT-MES NOT = 2
009840         GO TO R420-TESTADIA.
009850     DIVIDE WS-DT-ANO BY 4 GIVING W-CONT REMAINDER WS-RESTO-ANO.
009860     IF WS-RESTO-ANO NOT = ZERO
009870         GO TO R420-TESTADIA.
009880     DIVIDE WS-DT-ANO BY 100 GIVING W-CONT REMAINDER WS-RESTO-ANO.
009890     IF WS-RESTO-ANO NOT = ZERO
009900         MOVE 29 TO WS-DIASMES-DIA
009910         GO TO R420-TESTADIA.
009920     DIVIDE WS-DT-ANO BY 400 GIVING W-CONT REMAINDER WS-RESTO-ANO.
009930     IF WS-RESTO-ANO = ZERO
009940         MOVE 29 TO WS-DIASMES-DIA.
009950 R420-TESTADIA.
009960     IF WS-DT-DIA > WS-DIASMES-DIA
009970         MOVE "N" TO WS-DATA-OK.
009980 R420-FIM. EXIT.
009990*-----------------------------------------------------------------
010000*    R430 - EDICAO DE VALOR MONETARIO (2 CASAS, VIRGULA, SEM     *
010010*           SEPARADOR DE MILHAR) - CP-0580                       *
010012*    SEM SEPARADOR DE MILHAR PORQUE OS VALORES DESTE RELATORIO   *
010013*    (VENDA, TAXA SINDICAL) NAO COSTUMAM PASSAR DE 6 DIGITOS -    *
010014*    SE ALGUM DIA PRECISAR DE SEPARADOR, A ROTINA TEM QUE SER     *
010015*    REFEITA (HOJE WS-VALOR-INT-ED E UM Z(8)9 SIMPLES).           *
010020*-----------------------------------------------------------------
010025*    SEM DECIMAL-POINT IS COMMA (RELATORIO SO PRECISA DESTE
010026*    VALOR COM VIRGULA, O RESTO DO PROGRAMA TRABALHA EM PONTO) -
010027*    MONTA A PARTE INTEIRA COM ZERO-SUPPRESS (Z(8)9), PLANTA A
010028*    VIRGULA LITERAL E GRUDA A PARTE DECIMAL DE 2 DIGITOS.
010030 R430-EDITA-VALOR.
010035*    WS-VALOR-ACUM JA VEM PREENCHIDO PELO CHAMADOR - AS 3
010036*    REDEFINES (INT/VIRG/DEC) SO EXISTEM PARA MONTAR O TEXTO.
010040     MOVE WS-VALOR-INT TO WS-VALOR-INT-ED.
010050     MOVE "," TO WS-VALOR-VIRG.
010060     MOVE WS-VALOR-DEC TO WS-VALOR-DEC-ED.
010070 R430-FIM. EXIT.
010080*-----------------------------------------------------------------
010090*    R440 - EDICAO DE HORAS (VIRGULA, ZERO A DIREITA SUPRIMIDO)  *
010100*           (CP-0580; CP-0623 - SUPRESSAO DO ZERO A DIREITA)     *
010110*-----------------------------------------------------------------
010115*    3 FORMATOS PRONTOS (SO INTEIRO / 1 CASA / 2 CASAS) PORQUE
010116*    NAO HA STRING/UNSTRING NESTE PROGRAMA - O QUE MUDA E SO QUAL
010117*    GRUPO E MOVIDO PARA WS-HORAS-EDITADO NO FINAL.
010120 R440-EDITA-HORAS.
010125*    8,00 VIRA 8 (SEM CASA DECIMAL NENHUMA).
010130     IF WS-HORAS-DEC = ZERO
010140         MOVE WS-HORAS-INT TO WS-HFI-NUM
010150         MOVE WS-HORAS-FMT-INT TO WS-HORAS-EDITADO
010160         GO TO R440-FIM.
010165*    8,50 VIRA 8,5 (ZERO FINAL DA CASA DECIMAL SUPRIMIDO,
010166*    CP-0623 - ANTES SEMPRE MOSTRAVA AS 2 CASAS).
010170     DIVIDE WS-HORAS-DEC BY 10 GIVING W-CONT
010180            REMAINDER WS-HORAS-RESTO.
010190     IF WS-HORAS-RESTO = ZERO
010200         MOVE WS-HORAS-INT TO WS-HF1-NUM
010210         MOVE W-CONT TO WS-HF1-DEC
010220         MOVE WS-HORAS-FMT-1DEC TO WS-HORAS-EDITADO
010230         GO TO R440-FIM.
010235*    8,25 FICA COM AS 2 CASAS MESMO (NAO TEM ZERO FINAL A
010236*    SUPRIMIR).
010240     MOVE WS-HORAS-INT TO WS-HF2-NUM.
010250     MOVE WS-HORAS-DEC TO WS-HF2-DEC.
010260     MOVE WS-HORAS-FMT-2DEC TO WS-HORAS-EDITADO.
010265*    CAI AQUI SO QUANDO OS DOIS TESTES ACIMA (ZERO E MULTIPLO DE
010266*    10) FALHAREM - E O CASO MAIS COMUM NA PRATICA.
010270 R440-FIM. EXIT.
010280*-----------------------------------------------------------------
010290*    R500 - CABECALHO DO RELATORIO DE RESULTADOS                 *
010295*    EXECUTADA UMA SO VEZ, NO COMECO DO RUN (VER R0), ANTES DE    *
010296*    ENTRAR NO LACO DE LANCAMENTOS - O RELATORIO NAO TEM QUEBRA   *
010297*    DE PAGINA POR EMPREGADO NEM CONTROLE DE LINHAS POR FOLHA,    *
010298*    SO ESTE TITULO UNICO NO TOPO E O BLOCO DE TOTAIS NO FIM.     *
010300*-----------------------------------------------------------------
010310 R500-CABECALHO.
010315*    CP-0920 - TITULO SOBE PARA O TOPO DA FOLHA (C01) PARA NAO
010316*    FICAR GRUDADO NA SERRILHA DO FORMULARIO CONTINUO.
010320     WRITE REGRESU FROM CAB-TITULO AFTER ADVANCING C01.
010325*    UMA LINHA EM BRANCO SEPARA O TITULO DA PRIMEIRA LINHA DE
010326*    DETALHE, MESMA IDEIA DO CABECALHO DO RELATORIO DE FOLHA.
010330     WRITE REGRESU FROM CAB-BRANCO.
010340 R500-FIM. EXIT.
010350*-----------------------------------------------------------------
010360*    R510 - GRAVA UMA LINHA DE DETALHE NO RELATORIO               *
010370*-----------------------------------------------------------------
010380 R510-GRAVA-LINHA.
010385*    DET-LINHA JA VEM MONTADA PELO CHAMADOR (R2/R900) - AQUI SO
010386*    GRAVA, NAO MEXE NO CONTEUDO.
010390     WRITE REGRESU FROM DET-LINHA.
010400 R510-FIM. EXIT.
010410*-----------------------------------------------------------------
010420*    R600 - TOTAIS DE CONTROLE DE FIM DE PROCESSAMENTO           *
010430*           (CP-0702, CP-0734 - AMPLIADO PARA OS NOVOS TOTAIS)   *
010440*-----------------------------------------------------------------
010450 R600-TOTAIS-FINAIS.
010455*    CP-0920 - BLOCO DE TOTAIS TAMBEM SOBE PARA O TOPO DA FOLHA.
010460     WRITE REGRESU FROM CAB-BRANCO.
010470     WRITE REGRESU FROM TOT-TITULO AFTER ADVANCING C01.
010475*    LIDAS = POSTADAS + CONSULTADAS + REJEITADAS, SEMPRE - SE
010476*    NAO BATER E SINAL DE QUE ALGUM R3xx SAIU SEM PASSAR POR
010477*    R900 NEM PELA GRAVACAO NORMAL (BUG, NAO SITUACAO DE DADO).
010480     MOVE WS-QTDE-LIDAS TO TOT-LIDAS.
010485*    TOT-LIN1 A TOT-LIN4 SAO OS QUATRO CONTADORES DE CP-0771 -
010486*    MESMA ORDEM DO CABECALHO TOT-TITULO LOGO ACIMA.
010490     WRITE REGRESU FROM TOT-LIN1.
010500     MOVE WS-QTDE-POSTADAS TO TOT-POSTADAS.
010510     WRITE REGRESU FROM TOT-LIN2.
010515*    POSTADAS SOMA TC+SR+SC; CONSULTADAS SOMA QH+QX+QS+QC - NENHUM
010516*    DOS DOIS CONTADORES MISTURA LANCAMENTO COM CONSULTA.
010520     MOVE WS-QTDE-CONSULTADAS TO TOT-CONSULTADAS.
010530     WRITE REGRESU FROM TOT-LIN3.
010535*    CONTAGEM SEPARADA DE REJEITADOS INCLUIDA EM CP-0771 - ANTES
010536*    SO DAVA PRA DESCOBRIR QUANTOS FORAM REJEITADOS SUBTRAINDO
010537*    POSTADAS+CONSULTADAS DE LIDAS NA MAO.
010540     MOVE WS-QTDE-REJEITADAS TO TOT-REJEITADAS.
010550     WRITE REGRESU FROM TOT-LIN4.
010555*    OS 3 TOTAIS DE VALOR PASSAM PELAS MESMAS ROTINAS DE EDICAO
010556*    (R430/R440) USADAS LINHA A LINHA - MESMO FORMATO, SEM
010557*    SEPARADOR DE MILHAR, MESMO NOS TOTAIS GRANDES DE FIM DE MES.
010560     MOVE WS-TOTAL-HORAS TO WS-HORAS-ACUM.
010570     PERFORM R440-EDITA-HORAS THRU R440-FIM.
010580     MOVE WS-HORAS-EDITADO TO TOT-HORAS.
010590     WRITE REGRESU FROM TOT-LIN5.
010595*    WS-TOTAL-HORAS/VENDAS/TXSIND SO SAO ZERADOS NO INICIO DO RUN
010596*    (VALUE ZERO) - SOMAM TODO O ARQUIVO DE LANCAMENTOS, NAO SO
010597*    OS ACEITOS DESTA PASSADA PELO LACO.
010600     MOVE WS-TOTAL-VENDAS TO WS-VALOR-ACUM.
010610     PERFORM R430-EDITA-VALOR THRU R430-FIM.
010620     MOVE WS-VALOR-EDITADO TO TOT-VENDAS.
010630     WRITE REGRESU FROM TOT-LIN6.
010640     MOVE WS-TOTAL-TXSIND TO WS-VALOR-ACUM.
010650     PERFORM R430-EDITA-VALOR THRU R430-FIM.
010660     MOVE WS-VALOR-EDITADO TO TOT-TXSIND.
010670     WRITE REGRESU FROM TOT-LIN7.
010675*    OS 3 ARQUIVOS DE DETALHE FICAM ABERTOS DURANTE TODO O RUN
010676*    (GRAVACAO EM EXTEND DENTRO DE R310/R330/R350) - SO FECHAM
010677*    AQUI NO FIM, JUNTO COM O RELATORIO.
010680     CLOSE ARQPONT ARQVEND ARQTXSI ARQRESU.
010690 R600-FIM. EXIT.
010700*-----------------------------------------------------------------
010710*    R900 - REJEICAO DE LANCAMENTO / CONSULTA - MONTA MENSAGEM   *
010720*           DE ERRO NA LINHA DE DETALHE (CP-0441; TABELA DE      *
010730*           MENSAGENS AMPLIADA EM CP-0734)                       *
010735*    PARAGRAFO UNICO DE REJEICAO PARA TODOS OS R3xx - EVITA       *
010736*    REPETIR A MONTAGEM DA LINHA DE ERRO EM CADA UM DELES; O QUE  *
010737*    MUDA DE UMA REJEICAO PARA OUTRA E SO O NUMERO DA MENSAGEM.   *
010740*-----------------------------------------------------------------
010745*    QUEM CHAMA JA DEIXOU WS-MSG-NUM ACERTADO COM O NUMERO DA
010746*    MENSAGEM (1 A 14, TAB-MENSAGENS) - AQUI SO MONTA A LINHA DE
010747*    SAIDA E CONTA MAIS UMA REJEICAO NO TOTAL DE CONTROLE.
010750 R900-REJEITA.
010760     ADD 1 TO WS-QTDE-REJEITADAS.
010765*    STATUS "ER" (ERRO) E O UNICO OUTRO VALOR ALEM DE "OK" QUE
010766*    DET-STATUS RECEBE NESTE PROGRAMA.
010770     MOVE "ER" TO DET-STATUS.
010780     MOVE TB-MENSAGEM (WS-MSG-NUM) TO DET-MENSAGEM.
010785*    DET-VALOR FICA EM BRANCO NA REJEICAO - NAO HA VALOR EDITADO
010786*    NENHUM PARA MOSTRAR QUANDO O LANCAMENTO NEM FOI GRAVADO.
010790     MOVE SPACES TO DET-VALOR.
010800 R900-FIM. EXIT.
010810*-----------------------------------------------------------------
010820*    ROT-FIM - ENCERRAMENTO DO PROGRAMA                          *
010830*-----------------------------------------------------------------
010835*    OS ARQUIVOS JA FORAM FECHADOS EM R600 (OU NEM CHEGARAM A
010836*    ABRIR, SE O ERRO FOI EM R0A) - AQUI E SO O STOP RUN.
010840 ROT-FIM.
010850     STOP RUN.
